000100******************************************************************00000100
000200*  PSRETR    --  RETURN REQUEST RECORD                           *00000200
000300*  COPY MEMBER FOR RETURN-FILE (PSRETNFL)                        *00000300
000400*                                                                *00000400
000500*  WRITTEN STATUS P (PENDING) BY AN RT TRANSACTION, THEN         *00000500
000600*  REWRITTEN TO STATUS C (COMPLETED) BY AN RA OR STATUS J        *00000600
000700*  (REJECTED) BY AN RJ TRANSACTION.  RET-TXN-ID IS '#RT'         *00000700
000800*  FOLLOWED BY A 7-DIGIT SEQUENCE NUMBER.                        *00000800
000900*                                                                *00000900
001000*  HISTORY                                                      * 00001000
001100*    2026-07-17  RKB  PS-0145  ORIGINAL LAYOUT FOR POS REWRITE.  *00001100
001200******************************************************************00001200
001300 01  RET-REC.                                                     00001300
001400     05  RET-KEY.                                                 00001400
001500         10  RET-ID               PIC 9(6).                       00001500
001600     05  RET-TXN-ID               PIC X(10).                      00001600
001700     05  RET-SALE-ID              PIC 9(6).                       00001700
001800     05  RET-CUST-ID              PIC 9(6).                       00001800
001900     05  RET-STATUS               PIC X(01).                      00001900
002000         88  RET-STATUS-PENDING       VALUE 'P'.                  00002000
002100         88  RET-STATUS-APPROVED      VALUE 'A'.                  00002100
002200         88  RET-STATUS-REJECTED      VALUE 'J'.                  00002200
002300         88  RET-STATUS-COMPLETED     VALUE 'C'.                  00002300
002400     05  RET-REFUND-TOTAL         PIC S9(10)V99 COMP-3.           00002400
002500*                                                                 00002500
002600*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00002600
002700*                                                                 00002700
002800     05  FILLER                   PIC X(04).                      00002800
