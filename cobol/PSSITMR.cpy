000100******************************************************************00000100
000200*  PSSITMR   --  SALE DETAIL LINE RECORD (OUTPUT)                *00000200
000300*  COPY MEMBER FOR SALEITEM-FILE (PSSITMFL)                      *00000300
000400*                                                                *00000400
000500*  UP TO 5 OF THESE ARE WRITTEN FOR EACH SALE HEADER, ONE PER    *00000500
000600*  ITEM LINE ON THE INCOMING SA TRANSACTION.  SITEM-LINE         *00000600
000700*  MATCHES RITEM-LINE ON A SUBSEQUENT RETURN AGAINST THE SALE.   *00000700
000800*                                                                *00000800
000900*  HISTORY                                                      * 00000900
001000*    2026-07-15  RKB  PS-0143  ORIGINAL LAYOUT FOR POS REWRITE.  *00001000
001100******************************************************************00001100
001200 01  SITEM-REC.                                                   00001200
001300     05  SITEM-KEY.                                               00001300
001400         10  SITEM-SALE-ID        PIC 9(6).                       00001400
001500         10  SITEM-LINE           PIC 9(3).                       00001500
001600     05  SITEM-PROD-ID            PIC 9(4).                       00001600
001700     05  SITEM-QTY                PIC 9(5).                       00001700
001800     05  SITEM-UNIT-PRICE         PIC S9(8)V99 COMP-3.            00001800
001900     05  SITEM-TOTAL-PRICE        PIC S9(10)V99 COMP-3.           00001900
002000*                                                                 00002000
002100*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00002100
002200*                                                                 00002200
002300     05  FILLER                   PIC X(09).                      00002300
