000100******************************************************************00000100
000200*  PSRITMR   --  RETURN ITEM DETAIL RECORD                       *00000200
000300*  COPY MEMBER FOR RETURN-FILE DETAIL LINES (PSRETNFL)           *00000300
000400*                                                                *00000400
000500*  ONE PER LINE RETURNED.  RITEM-LINE / RITEM-PROD-ID MUST MATCH *00000500
000600*  A SITEM-LINE / SITEM-PROD-ID ON THE ORIGINAL SALE.            *00000600
000700*                                                                *00000700
000800*  HISTORY                                                      * 00000800
000900*    2026-07-17  RKB  PS-0145  ORIGINAL LAYOUT FOR POS REWRITE.  *00000900
001000******************************************************************00001000
001100 01  RITEM-REC.                                                   00001100
001200     05  RITEM-KEY.                                               00001200
001300         10  RITEM-RET-ID         PIC 9(6).                       00001300
001400         10  RITEM-LINE-NO        PIC 9(3).                       00001400
001500     05  RITEM-SALE-ID            PIC 9(6).                       00001500
001600     05  RITEM-LINE               PIC 9(3).                       00001600
001700     05  RITEM-PROD-ID            PIC 9(4).                       00001700
001800     05  RITEM-QTY                PIC 9(5).                       00001800
001900     05  RITEM-UNIT-PRICE         PIC S9(8)V99 COMP-3.            00001900
002000     05  RITEM-REFUND-AMT         PIC S9(10)V99 COMP-3.           00002000
002100*                                                                 00002100
002200*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00002200
002300*                                                                 00002300
002400     05  FILLER                   PIC X(03).                      00002400
