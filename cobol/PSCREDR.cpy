000100******************************************************************00000100
000200*  PSCREDR   --  CUSTOMER CREDIT LEDGER RECORD (OUTPUT)          *00000200
000300*  COPY MEMBER FOR CREDIT-FILE (PSCREDFL)                        *00000300
000400*                                                                *00000400
000500*  APPENDED, NEVER REWRITTEN.  CR-BALANCE-AFTER IS THE RUNNING   *00000500
000600*  BALANCE CARRIED ON CUST-BALANCE AT THE MOMENT THIS ENTRY WAS  *00000600
000700*  POSTED -- THE LATEST ENTRY FOR A CUSTOMER IS THEIR CURRENT    *00000700
000800*  BALANCE WHEN THE CUSTOMER MASTER ITSELF IS NOT AVAILABLE.     *00000800
000900*                                                                *00000900
001000*  CR-TXN-TYPE   A = CREDIT ADDED      U = CREDIT USED           *00001000
001100*                F = CREDIT REFUND     E = CREDIT EARNED         *00001100
001200*                D = DEBT INCURRED                               *00001200
001300*                                                                *00001300
001400*  HISTORY                                                      * 00001400
001500*    2026-07-16  RKB  PS-0144  ORIGINAL LAYOUT FOR POS REWRITE.  *00001500
001600*    2026-07-30  TJM  PS-0151  ADDED TYPE D/E FOR AUTO-CASCADE.  *00001600
001700******************************************************************00001700
001800 01  CR-REC.                                                      00001800
001900     05  CR-CUST-ID               PIC 9(6).                       00001900
002000     05  CR-TXN-TYPE              PIC X(01).                      00002000
002100         88  CR-TYPE-ADDED            VALUE 'A'.                  00002100
002200         88  CR-TYPE-USED             VALUE 'U'.                  00002200
002300         88  CR-TYPE-REFUND           VALUE 'F'.                  00002300
002400         88  CR-TYPE-EARNED           VALUE 'E'.                  00002400
002500         88  CR-TYPE-DEBT             VALUE 'D'.                  00002500
002600     05  CR-AMOUNT                PIC S9(10)V99 COMP-3.           00002600
002700     05  CR-BALANCE-AFTER         PIC S9(10)V99 COMP-3.           00002700
002800     05  CR-SALE-ID               PIC 9(6).                       00002800
002900     05  CR-DESC                  PIC X(40).                      00002900
003000*                                                                 00003000
003100*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00003100
003200*                                                                 00003200
003300     05  FILLER                   PIC X(03).                      00003300
