000100******************************************************************00000100
000200*  PSSTOCR   --  ROLLING STOCK LEDGER RECORD                    * 00000200
000300*  COPY MEMBER FOR STOCK-FILE (PSSTOCFL)                        * 00000300
000400*                                                                *00000400
000500*  ONE RECORD PER DELIVERY BATCH, ASCENDING STK-SEQ.  THE LAST   *00000500
000600*  RECORD ON THE FILE IS ALWAYS THE LIVE ONE -- SALES DEPLETE    *00000600
000700*  STK-SOLD / STK-REMAINING ON THAT RECORD ONLY, AND A DELIVERY  *00000700
000800*  TRANSACTION APPENDS A NEW RECORD RATHER THAN REWRITING.       *00000800
000900*                                                                *00000900
001000*  STK-CUMULATIVE = PRIOR RECORD'S STK-REMAINING + THIS          *00001000
001100*  DELIVERY'S STK-DELIVERED-QTY.  STK-REMAINING = CUMULATIVE     *00001100
001200*  LESS SOLD, AND MUST NEVER GO NEGATIVE.                        *00001200
001300*                                                                *00001300
001400*  HISTORY                                                      * 00001400
001500*    2026-07-14  RKB  PS-0142  ORIGINAL LAYOUT FOR POS REWRITE.  *00001500
001600*    2026-07-29  TJM  PS-0150  CONFIRMED REMAINING FLOORS AT 0.  *00001600
001700******************************************************************00001700
001800 01  STK-REC.                                                     00001800
001900     05  STK-KEY.                                                 00001900
002000         10  STK-SEQ              PIC 9(6).                       00002000
002100     05  STK-DELIVERED-QTY        PIC S9(8)V99 COMP-3.            00002100
002200     05  STK-PRICE                PIC S9(8)V99 COMP-3.            00002200
002300     05  STK-SUPPLIER             PIC X(30).                      00002300
002400     05  STK-CUMULATIVE           PIC S9(8)V99 COMP-3.            00002400
002500     05  STK-SOLD                 PIC S9(8)V99 COMP-3.            00002500
002600     05  STK-REMAINING            PIC S9(8)V99 COMP-3.            00002600
002700*                                                                 00002700
002800*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00002800
002900*                                                                 00002900
003000     05  FILLER                   PIC X(24).                      00003000
