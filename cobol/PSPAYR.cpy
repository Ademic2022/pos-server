000100******************************************************************00000100
000200*  PSPAYR    --  PAYMENT RECORD (OUTPUT)                         *00000200
000300*  COPY MEMBER FOR PAYMENT-FILE (PSPAYFL)                        *00000300
000400*                                                                *00000400
000500*  ONE RECORD FOR EVERY PAYMENT TENDERED -- THE INITIAL TENDER   *00000500
000600*  ON AN SA TRANSACTION AND EVERY SUBSEQUENT PY TRANSACTION      *00000600
000700*  AGAINST THE SAME SALE.  APPENDED, NEVER REWRITTEN.            *00000700
000800*                                                                *00000800
000900*  HISTORY                                                      * 00000900
001000*    2026-07-16  RKB  PS-0144  ORIGINAL LAYOUT FOR POS REWRITE.  *00001000
001100******************************************************************00001100
001200 01  PAY-REC.                                                     00001200
001300     05  PAY-SALE-ID              PIC 9(6).                       00001300
001400     05  PAY-METHOD               PIC X(01).                      00001400
001500         88  PAY-METHOD-CASH          VALUE 'C'.                  00001500
001600         88  PAY-METHOD-TRANSFER      VALUE 'T'.                  00001600
001700         88  PAY-METHOD-CREDIT        VALUE 'R'.                  00001700
001800         88  PAY-METHOD-PART          VALUE 'P'.                  00001800
001900     05  PAY-AMOUNT               PIC S9(10)V99 COMP-3.           00001900
002000     05  PAY-DATE                 PIC 9(8).                       00002000
002100*                                                                 00002100
002200*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00002200
002300*                                                                 00002300
002400     05  FILLER                   PIC X(08).                      00002400
