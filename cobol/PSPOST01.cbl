000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.    PSPOST01.                                         00000300
000400 AUTHOR.        R K BANCROFT.                                     00000400
000500 INSTALLATION.  KEGLINE DISTRIBUTORS - BATCH SYSTEMS GROUP.       00000500
000600 DATE-WRITTEN.  01/12/87.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      COMPANY CONFIDENTIAL.                             00000800
000900******************************************************************00000900
001000*  PSPOST01  --  DAILY TRANSACTION POSTING                      * 00001000
001100*                                                                *00001100
001200*  READS THE DAY'S TRANSACTION BATCH (TXN-FILE) AND POSTS EACH   *00001200
001300*  TRANSACTION AGAINST THE CUSTOMER MASTER, THE PRODUCT MASTER   *00001300
001400*  AND THE ROLLING STOCK LEDGER.  PRODUCES THE SALE, SALE-ITEM,  *00001400
001500*  PAYMENT, CREDIT-LEDGER AND RETURN OUTPUT FILES CONSUMED BY    *00001500
001600*  PSRPT01, AND REWRITES THE CUSTOMER, STOCK AND RETURN MASTERS  *00001600
001700*  IN PLACE.  REJECTED TRANSACTIONS ARE WRITTEN TO ERROR-FILE    *00001700
001800*  WITH A REASON AND THE REST OF THE BATCH CONTINUES.            *00001800
001900*                                                                *00001900
002000*  CUSTOMER-FILE, PRODUCT-FILE AND STOCK-FILE HAVE NO INDEXED    *00002000
002100*  ACCESS ON THIS SHOP'S EQUIPMENT, SO ALL THREE ARE LOADED      *00002100
002200*  ENTIRELY INTO WORKING-STORAGE TABLES AT THE TOP OF THE RUN    *00002200
002300*  AND SEARCHED WITH SEARCH ALL.  CUSTOMER AND STOCK ARE         *00002300
002400*  REWRITTEN FROM THEIR TABLES AT END OF RUN; PRODUCT IS         *00002400
002500*  READ-ONLY.  SALES POSTED EARLIER IN THE SAME RUN ARE KEPT IN  *00002500
002600*  A SALE TABLE SO A LATER PY OR RT TRANSACTION IN THE SAME      *00002600
002700*  BATCH CAN FIND THEM.  RETURN-FILE CARRIES BOTH RETURN HEADERS *00002700
002800*  AND RETURN ITEM LINES AND IS HANDLED THE SAME WAY.            *00002800
002900*                                                                *00002900
003000*  CHANGE LOG                                                    *00003000
003100*  ----------                                                    *00003100
003200*  1987-01-12  RKB  PS-0100  ORIGINAL PROGRAM.  SALE AND PAYMENT *00003200
003300*                            POSTING ONLY, CASH AND CREDIT.      *00003300
003400*  1989-08-30  RKB  PS-0104  ADDED PARTIAL PAYMENT (PY) AGAINST  *00003400
003500*                            AN OPEN SALE.                       *00003500
003600*  1992-04-17  DLH  PS-0112  ADDED CUSTOMER CREDIT LEDGER        *00003600
003700*                            POSTING (CR) AND THE AUTOMATIC      *00003700
003800*                            CREDIT CASCADE ON A SALE.           *00003800
003900*  1994-11-02  DLH  PS-0118  ADDED STOCK DELIVERY (DL) AND THE   *00003900
004000*                            AVAILABLE-UNITS CHECK ON SALE ITEMS.*00004000
004100*  1998-09-21  MKS  PS-0126  YEAR-2000 REVIEW - CUST-LAST-PURCHASE00004100
004200*                            AND SALE-DATE CONFIRMED CCYYMMDD,   *00004200
004300*                            NO WINDOWING LOGIC IN USE, NO       *00004300
004400*                            CHANGE REQUIRED.                    *00004400
004500*  2003-05-14  JWP  PS-0133  ADDED RETURN CREATE/APPROVE/REJECT  *00004500
004600*                            (RT/RA/RJ) AND STOCK RESTORE ON     *00004600
004700*                            APPROVAL.                           *00004700
004800*  2011-02-08  JWP  PS-0139  ELIGIBILITY CHECK MOVED AHEAD OF    *00004800
004900*                            ITEM VALIDATION ON WHOLESALE SALES. *00004900
005000*  2026-07-13  RKB  PS-0141  REWORKED SALE POSTING FOR THE NEW   *00005000
005100*                            PRODUCT/STOCK TABLE LOOKUPS.        *00005100
005200*  2026-07-16  RKB  PS-0144  RECHECKED CREDIT LEDGER POSTING (CR)*00005200
005300*                            AGAINST THE REVISED CR-REC LAYOUT.  *00005300
005400*  2026-07-17  RKB  PS-0145  RECHECKED RETURN CREATE/APPROVE/    *00005400
005500*                            REJECT AGAINST THE REVISED RET-REC. *00005500
005600*  2026-07-21  RKB  PS-0142  RECHECKED STOCK DELIVERY (DL) AND   *00005600
005700*                            THE AVAILABLE-UNITS CHECK.          *00005700
005800*  2026-07-24  TJM  PS-0148  CORRECTED CREDIT CASCADE - DEBT AND *00005800
005900*                            EARNED ENTRIES WERE BOTH BEING      *00005900
006000*                            POSTED AS TYPE U.                   *00006000
006100*  2026-07-29  TJM  PS-0150  STOCK RESTORE ON RETURN APPROVAL NOW*00006100
006200*                            FLOORS STK-SOLD AT ZERO.             00006200
006300*  2026-08-01  TJM  PS-0157  ELIGIBILITY CHECK ADDED AHEAD OF    *00006300
006400*                            STOCK DEPLETION - WHOLESALE OVER    *00006400
006500*                            CREDIT LIMIT WAS DEPLETING STOCK    *00006500
006600*                            BEFORE BEING REJECTED.              *00006600
006700*  2026-08-04  TJM  PS-0158  WIDENED OUTPUT COPYBOOKS, NO LOGIC  *00006700
006800*                            CHANGE.                             *00006800
006900*  2026-08-08  RKB  PS-0161  YEAR-2026 REVIEW - NO CHANGES       *00006900
007000*                            REQUIRED, DATE FIELDS ARE CCYYMMDD. *00007000
007100*  2026-08-09  TJM  PS-0162  ACCEPT FROM DATE RETURNS A 2-DIGIT  *00007100
007200*                            YEAR - WS-CURRENT-DATE IS CCYYMMDD, *00007200
007300*                            SO THE ACCEPT NOW SPECIFIES THE     *00007300
007400*                            YYYYMMDD FORM TO GET A 4-DIGIT YEAR.*00007400
007500*  2026-08-09  TJM  PS-0164  WK-AMOUNT-DUE WAS NEVER RESET AHEAD  00007500
007600*                            OF THE CREDIT CASCADE, SO 230'S     *00007600
007700*                            GUARDED RECOMPUTE NEVER FIRED AND   *00007700
007800*                            SALE-AMOUNT-DUE/BALANCE CARRIED THE *00007800
007900*                            PRIOR SALE'S FIGURE.  NOW ZEROED IN *00007900
008000*                            200 BEFORE THE CALL AND RECOMPUTED  *00008000
008100*                            UNCONDITIONALLY AT THE END OF 230.  *00008100
008200*                            510-FIND-SALE-ITEM'S SCAN NEVER     *00008200
008300*                            STOPPED AT THE MATCHING LINE -      *00008300
008400*                            REWORKED TO TEST THE MATCH IN THE   *00008400
008500*                            VARYING CLAUSE ITSELF, SAME AS THE  *00008500
008600*                            PRODUCT TABLE SCAN AT 536, SO IX2   *00008600
008700*                            STOPS ON THE RIGHT ROW.             *00008700
008800*  2026-08-09  TJM  PS-0165  ADDED 610-COMPUTE-UTILIZATION-PCT,  *00008800
008900*                            CALLED FROM 600, TO COMPUTE SOLD/   *00008900
009000*                            CUMULATIVE UTILIZATION PERCENT ON   *00009000
009100*                            EVERY NEW DELIVERY RECORD PER THE   *00009100
009200*                            MONEY/ROUNDING RULE.  NO COPYBOOK   *00009200
009300*                            OR REPORT CARRIES IT FORWARD YET.   *00009300
009400******************************************************************00009400
009500                                                                  00009500
009600 ENVIRONMENT DIVISION.                                            00009600
009700 CONFIGURATION SECTION.                                           00009700
009800 SOURCE-COMPUTER.  IBM-390.                                       00009800
009900 OBJECT-COMPUTER.  IBM-390.                                       00009900
010000 SPECIAL-NAMES.                                                   00010000
010100     C01 IS TOP-OF-FORM                                           00010100
010200     CLASS POS-ALPHA    IS 'A' THRU 'Z'                           00010200
010300     UPSI-0 IS PS-TEST-RUN-SWITCH.                                00010300
010400                                                                  00010400
010500 INPUT-OUTPUT SECTION.                                            00010500
010600 FILE-CONTROL.                                                    00010600
010700     SELECT CUSTOMER-FILE  ASSIGN TO CUSTFILE                     00010700
010800         ACCESS MODE IS SEQUENTIAL                                00010800
010900         FILE STATUS  IS FS-CUSTOMER.                             00010900
011000                                                                  00011000
011100     SELECT PRODUCT-FILE   ASSIGN TO PRODFILE                     00011100
011200         ACCESS MODE IS SEQUENTIAL                                00011200
011300         FILE STATUS  IS FS-PRODUCT.                              00011300
011400                                                                  00011400
011500     SELECT STOCK-FILE     ASSIGN TO STOCKFIL                     00011500
011600         ACCESS MODE IS SEQUENTIAL                                00011600
011700         FILE STATUS  IS FS-STOCK.                                00011700
011800                                                                  00011800
011900     SELECT TXN-FILE       ASSIGN TO TRANFILE                     00011900
012000         ACCESS MODE IS SEQUENTIAL                                00012000
012100         FILE STATUS  IS FS-TXN.                                  00012100
012200                                                                  00012200
012300     SELECT SALE-FILE      ASSIGN TO SALEFILE                     00012300
012400         ACCESS MODE IS SEQUENTIAL                                00012400
012500         FILE STATUS  IS FS-SALE.                                 00012500
012600                                                                  00012600
012700     SELECT SALEITEM-FILE  ASSIGN TO SITMFILE                     00012700
012800         ACCESS MODE IS SEQUENTIAL                                00012800
012900         FILE STATUS  IS FS-SITEM.                                00012900
013000                                                                  00013000
013100     SELECT PAYMENT-FILE   ASSIGN TO PAYFILE                      00013100
013200         ACCESS MODE IS SEQUENTIAL                                00013200
013300         FILE STATUS  IS FS-PAY.                                  00013300
013400                                                                  00013400
013500     SELECT CREDIT-FILE    ASSIGN TO CREDFILE                     00013500
013600         ACCESS MODE IS SEQUENTIAL                                00013600
013700         FILE STATUS  IS FS-CREDIT.                               00013700
013800                                                                  00013800
013900     SELECT RETURN-FILE    ASSIGN TO RETNFILE                     00013900
014000         ACCESS MODE IS SEQUENTIAL                                00014000
014100         FILE STATUS  IS FS-RETURN.                               00014100
014200                                                                  00014200
014300     SELECT ERROR-FILE     ASSIGN TO ERRFILE                      00014300
014400         ACCESS MODE IS SEQUENTIAL                                00014400
014500         FILE STATUS  IS FS-ERROR.                                00014500
014600                                                                  00014600
014700 DATA DIVISION.                                                   00014700
014800 FILE SECTION.                                                    00014800
014900                                                                  00014900
015000 FD  CUSTOMER-FILE                                                00015000
015100     RECORDING MODE IS F                                          00015100
015200     LABEL RECORDS ARE STANDARD                                   00015200
015300     BLOCK CONTAINS 0 RECORDS                                     00015300
015400     DATA RECORD IS CUSTOMER-FILE-REC.                            00015400
015500 01  CUSTOMER-FILE-REC            PIC X(120).                     00015500
015600                                                                  00015600
015700 FD  PRODUCT-FILE                                                 00015700
015800     RECORDING MODE IS F                                          00015800
015900     LABEL RECORDS ARE STANDARD                                   00015900
016000     BLOCK CONTAINS 0 RECORDS                                     00016000
016100     DATA RECORD IS PRODUCT-FILE-REC.                             00016100
016200 01  PRODUCT-FILE-REC             PIC X(49).                      00016200
016300                                                                  00016300
016400 FD  STOCK-FILE                                                   00016400
016500     RECORDING MODE IS F                                          00016500
016600     LABEL RECORDS ARE STANDARD                                   00016600
016700     BLOCK CONTAINS 0 RECORDS                                     00016700
016800     DATA RECORD IS STOCK-FILE-REC.                               00016800
016900 01  STOCK-FILE-REC               PIC X(90).                      00016900
017000                                                                  00017000
017100 FD  TXN-FILE                                                     00017100
017200     RECORDING MODE IS F                                          00017200
017300     LABEL RECORDS ARE STANDARD                                   00017300
017400     BLOCK CONTAINS 0 RECORDS                                     00017400
017500     DATA RECORD IS TXN-FILE-REC.                                 00017500
017600 01  TXN-FILE-REC                 PIC X(152).                     00017600
017700                                                                  00017700
017800 FD  SALE-FILE                                                    00017800
017900     RECORDING MODE IS F                                          00017900
018000     LABEL RECORDS ARE STANDARD                                   00018000
018100     BLOCK CONTAINS 0 RECORDS                                     00018100
018200     DATA RECORD IS SALE-FILE-REC.                                00018200
018300 01  SALE-FILE-REC                PIC X(80).                      00018300
018400                                                                  00018400
018500 FD  SALEITEM-FILE                                                00018500
018600     RECORDING MODE IS F                                          00018600
018700     LABEL RECORDS ARE STANDARD                                   00018700
018800     BLOCK CONTAINS 0 RECORDS                                     00018800
018900     DATA RECORD IS SITEM-FILE-REC.                               00018900
019000 01  SITEM-FILE-REC               PIC X(40).                      00019000
019100                                                                  00019100
019200 FD  PAYMENT-FILE                                                 00019200
019300     RECORDING MODE IS F                                          00019300
019400     LABEL RECORDS ARE STANDARD                                   00019400
019500     BLOCK CONTAINS 0 RECORDS                                     00019500
019600     DATA RECORD IS PAY-FILE-REC.                                 00019600
019700 01  PAY-FILE-REC                 PIC X(30).                      00019700
019800                                                                  00019800
019900 FD  CREDIT-FILE                                                  00019900
020000     RECORDING MODE IS F                                          00020000
020100     LABEL RECORDS ARE STANDARD                                   00020100
020200     BLOCK CONTAINS 0 RECORDS                                     00020200
020300     DATA RECORD IS CREDIT-FILE-REC.                              00020300
020400 01  CREDIT-FILE-REC              PIC X(70).                      00020400
020500                                                                  00020500
020600*    RETURN-FILE CARRIES BOTH RETURN HEADERS (TYPE 'H') AND       00020600
020700*    RETURN ITEM LINES (TYPE 'I') - SEE RETN-REC-TYPE BELOW.      00020700
020800 FD  RETURN-FILE                                                  00020800
020900     RECORDING MODE IS F                                          00020900
021000     LABEL RECORDS ARE STANDARD                                   00021000
021100     BLOCK CONTAINS 0 RECORDS                                     00021100
021200     DATA RECORD IS RETURN-FILE-REC.                              00021200
021300 01  RETURN-FILE-REC.                                             00021300
021400     05  RETN-REC-TYPE            PIC X(01).                      00021400
021500         88  RETN-IS-HEADER           VALUE 'H'.                  00021500
021600         88  RETN-IS-ITEM             VALUE 'I'.                  00021600
021700     05  RETN-BODY                PIC X(40).                      00021700
021800     05  FILLER                   PIC X(01).                      00021800
021900                                                                  00021900
022000 FD  ERROR-FILE                                                   00022000
022100     RECORDING MODE IS F                                          00022100
022200     LABEL RECORDS ARE STANDARD                                   00022200
022300     BLOCK CONTAINS 0 RECORDS                                     00022300
022400     DATA RECORD IS ERROR-FILE-REC.                               00022400
022500 01  ERROR-FILE-REC               PIC X(132).                     00022500
022600                                                                  00022600
022700 WORKING-STORAGE SECTION.                                         00022700
022800******************************************************************00022800
022900*    FILE STATUS BYTES                                            00022900
023000******************************************************************00023000
023100 01  WS-FILE-STATUSES.                                            00023100
023200     05  FS-CUSTOMER              PIC X(02) VALUE SPACES.         00023200
023300         88  FS-CUSTOMER-OK           VALUE '00'.                 00023300
023400         88  FS-CUSTOMER-EOF          VALUE '10'.                 00023400
023500     05  FS-PRODUCT               PIC X(02) VALUE SPACES.         00023500
023600         88  FS-PRODUCT-OK            VALUE '00'.                 00023600
023700         88  FS-PRODUCT-EOF           VALUE '10'.                 00023700
023800     05  FS-STOCK                 PIC X(02) VALUE SPACES.         00023800
023900         88  FS-STOCK-OK              VALUE '00'.                 00023900
024000         88  FS-STOCK-EOF             VALUE '10'.                 00024000
024100     05  FS-TXN                   PIC X(02) VALUE SPACES.         00024100
024200         88  FS-TXN-OK                VALUE '00'.                 00024200
024300         88  FS-TXN-EOF               VALUE '10'.                 00024300
024400     05  FS-SALE                  PIC X(02) VALUE SPACES.         00024400
024500     05  FS-SITEM                 PIC X(02) VALUE SPACES.         00024500
024600     05  FS-PAY                   PIC X(02) VALUE SPACES.         00024600
024700     05  FS-CREDIT                PIC X(02) VALUE SPACES.         00024700
024800     05  FS-RETURN                PIC X(02) VALUE SPACES.         00024800
024900         88  FS-RETURN-OK             VALUE '00'.                 00024900
025000         88  FS-RETURN-EOF            VALUE '10'.                 00025000
025100     05  FS-ERROR                 PIC X(02) VALUE SPACES.         00025100
025200     05  FILLER                   PIC X(02) VALUE SPACES.         00025200
025300                                                                  00025300
025400******************************************************************00025400
025500*    RUN SWITCHES                                                 00025500
025600******************************************************************00025600
025700 01  WS-SWITCHES.                                                 00025700
025800     05  WS-TXN-EOF-SW            PIC X(01) VALUE 'N'.            00025800
025900         88  WS-TXN-EOF               VALUE 'Y'.                  00025900
026000     05  WS-TRAN-OK-SW            PIC X(01) VALUE 'Y'.            00026000
026100         88  WS-TRAN-OK               VALUE 'Y'.                  00026100
026200     05  WS-CUST-FOUND-SW         PIC X(01) VALUE 'N'.            00026200
026300         88  WS-CUST-FOUND            VALUE 'Y'.                  00026300
026400     05  WS-PROD-FOUND-SW         PIC X(01) VALUE 'N'.            00026400
026500         88  WS-PROD-FOUND            VALUE 'Y'.                  00026500
026600     05  WS-SALE-FOUND-SW         PIC X(01) VALUE 'N'.            00026600
026700         88  WS-SALE-FOUND            VALUE 'Y'.                  00026700
026800     05  WS-RETURN-FOUND-SW       PIC X(01) VALUE 'N'.            00026800
026900         88  WS-RETURN-FOUND          VALUE 'Y'.                  00026900
027000     05  WS-SITEM-FOUND-SW        PIC X(01) VALUE 'N'.            00027000
027100         88  WS-SITEM-FOUND           VALUE 'Y'.                  00027100
027200     05  FILLER                   PIC X(01).                      00027200
027300                                                                  00027300
027400******************************************************************00027400
027500*    CURRENT DATE/TIME, PICKED UP ONCE AT START OF RUN            00027500
027600******************************************************************00027600
027700 01  WS-CURRENT-DATE-TIME.                                        00027700
027800     05  WS-CURRENT-DATE.                                         00027800
027900         10  WS-CURR-CCYY         PIC 9(4).                       00027900
028000         10  WS-CURR-MM           PIC 9(2).                       00028000
028100         10  WS-CURR-DD           PIC 9(2).                       00028100
028200     05  WS-CURRENT-TIME          PIC 9(8).                       00028200
028300     05  FILLER                   PIC X(01).                      00028300
028400                                                                  00028400
028500******************************************************************00028500
028600*    SALE/RETURN ID GENERATION - SEQUENTIAL, NOT RANDOM, PER      00028600
028700*    SHOP STANDARD PS-STD-07.  NEXT-SEQ FIELDS BELOW SUPPLY THE   00028700
028800*    ID STAMPED ON EACH NEW SALE-REC / RETURN-REC WRITTEN THIS RUN00028800
028900******************************************************************00028900
029000 01  WS-SEQUENCE-COUNTERS.                                        00029000
029100     05  PS-NEXT-SALE-SEQ         PIC 9(6) COMP VALUE 0.          00029100
029200     05  PS-NEXT-RETURN-SEQ       PIC 9(6) COMP VALUE 0.          00029200
029300     05  FILLER                   PIC X(01).                      00029300
029400                                                                  00029400
029500******************************************************************00029500
029600*    TRANSACTION BATCH TOTALS FOR THE END-OF-RUN DISPLAY          00029600
029700******************************************************************00029700
029800 01  WS-RUN-TOTALS.                                               00029800
029900     05  WS-TOTAL-TXN-READ        PIC 9(7) COMP VALUE 0.          00029900
030000     05  WS-TOTAL-TXN-POSTED      PIC 9(7) COMP VALUE 0.          00030000
030100     05  WS-TOTAL-TXN-REJECTED    PIC 9(7) COMP VALUE 0.          00030100
030200     05  FILLER                   PIC X(01).                      00030200
030300                                                                  00030300
030400******************************************************************00030400
030500*    WORKING COPIES OF EACH RECORD LAYOUT                         00030500
030600******************************************************************00030600
030700 COPY PSTXNR.                                                     00030700
030800 COPY PSCUSTR.                                                    00030800
030900 COPY PSPRODR.                                                    00030900
031000 COPY PSSTOCR.                                                    00031000
031100 COPY PSSALER.                                                    00031100
031200 COPY PSSITMR.                                                    00031200
031300 COPY PSPAYR.                                                     00031300
031400 COPY PSCREDR.                                                    00031400
031500 COPY PSRETR.                                                     00031500
031600 COPY PSRITMR.                                                    00031600
031700                                                                  00031700
031800******************************************************************00031800
031900*    CUSTOMER MASTER TABLE - LOADED AT START, REWRITTEN AT END    00031900
032000******************************************************************00032000
032100 01  CT-CUSTOMER-TABLE.                                           00032100
032200     05  CT-COUNT                 PIC 9(4) COMP VALUE 0.          00032200
032300     05  CT-ENTRY OCCURS 1 TO 2000 TIMES                          00032300
032400             DEPENDING ON CT-COUNT                                00032400
032500             ASCENDING KEY IS CT-CUST-ID                          00032500
032600             INDEXED BY CT-IDX.                                   00032600
032700         10  CT-CUST-ID           PIC 9(6).                       00032700
032800         10  CT-CUST-NAME         PIC X(30).                      00032800
032900         10  CT-CUST-PHONE        PIC X(15).                      00032900
033000         10  CT-CUST-EMAIL        PIC X(30).                      00033000
033100         10  CT-CUST-TYPE         PIC X(01).                      00033100
033200         10  CT-CUST-STATUS       PIC X(01).                      00033200
033300         10  CT-CUST-BALANCE      PIC S9(8)V99 COMP-3.            00033300
033400         10  CT-CUST-CR-LIMIT     PIC S9(8)V99 COMP-3.            00033400
033500         10  CT-CUST-TOT-PUR      PIC S9(10)V99 COMP-3.           00033500
033600         10  CT-CUST-LAST-PUR     PIC 9(8).                       00033600
033700         10  FILLER               PIC X(01).                      00033700
033800                                                                  00033800
033900******************************************************************00033900
034000*    PRODUCT MASTER TABLE - LOADED AT START, READ ONLY            00034000
034100******************************************************************00034100
034200 01  PT-PRODUCT-TABLE.                                            00034200
034300     05  PT-COUNT                 PIC 9(4) COMP VALUE 0.          00034300
034400     05  PT-ENTRY OCCURS 1 TO 500 TIMES                           00034400
034500             DEPENDING ON PT-COUNT                                00034500
034600             ASCENDING KEY IS PT-PROD-ID                          00034600
034700             INDEXED BY PT-IDX.                                   00034700
034800         10  PT-PROD-ID           PIC 9(4).                       00034800
034900         10  PT-PROD-NAME         PIC X(30).                      00034900
035000         10  PT-PROD-PRICE        PIC S9(8)V99 COMP-3.            00035000
035100         10  PT-PROD-UNIT         PIC 9(3) COMP.                  00035100
035200         10  PT-PROD-SALE-TYPE    PIC X(01).                      00035200
035300         10  FILLER               PIC X(01).                      00035300
035400                                                                  00035400
035500******************************************************************00035500
035600*    STOCK LEDGER TABLE - LOADED AT START, REWRITTEN AT END.      00035600
035700*    THE LAST ENTRY (SUBSCRIPT ST-COUNT) IS ALWAYS THE LIVE ONE.  00035700
035800******************************************************************00035800
035900 01  ST-STOCK-TABLE.                                              00035900
036000     05  ST-COUNT                 PIC 9(4) COMP VALUE 0.          00036000
036100     05  ST-ENTRY OCCURS 1 TO 2000 TIMES                          00036100
036200             DEPENDING ON ST-COUNT.                               00036200
036300         10  ST-STK-SEQ           PIC 9(6).                       00036300
036400         10  ST-STK-DELIVERED     PIC S9(8)V99 COMP-3.            00036400
036500         10  ST-STK-PRICE         PIC S9(8)V99 COMP-3.            00036500
036600         10  ST-STK-SUPPLIER      PIC X(30).                      00036600
036700         10  ST-STK-CUMULATIVE    PIC S9(8)V99 COMP-3.            00036700
036800         10  ST-STK-SOLD          PIC S9(8)V99 COMP-3.            00036800
036900         10  ST-STK-REMAINING     PIC S9(8)V99 COMP-3.            00036900
037000         10  FILLER               PIC X(01).                      00037000
037100                                                                  00037100
037200******************************************************************00037200
037300*    SALES POSTED THIS RUN - A LATER PY OR RT TRANSACTION IN THE  00037300
037400*    SAME BATCH CAN ONLY SEE A SALE THAT THIS RUN ALREADY POSTED. 00037400
037500******************************************************************00037500
037600 01  SL-SALE-TABLE.                                               00037600
037700     05  SL-COUNT                 PIC 9(4) COMP VALUE 0.          00037700
037800     05  SL-ENTRY OCCURS 1 TO 3000 TIMES                          00037800
037900             DEPENDING ON SL-COUNT                                00037900
038000             ASCENDING KEY IS SL-SALE-ID                          00038000
038100             INDEXED BY SL-IDX.                                   00038100
038200         10  SL-SALE-ID           PIC 9(6).                       00038200
038300         10  SL-TXN-ID            PIC X(10).                      00038300
038400         10  SL-CUST-ID           PIC 9(6).                       00038400
038500         10  SL-TYPE              PIC X(01).                      00038500
038600         10  SL-SUBTOTAL          PIC S9(10)V99 COMP-3.           00038600
038700         10  SL-DISCOUNT          PIC S9(10)V99 COMP-3.           00038700
038800         10  SL-TOTAL             PIC S9(10)V99 COMP-3.           00038800
038900         10  SL-CREDIT-APPLIED    PIC S9(10)V99 COMP-3.           00038900
039000         10  SL-AMOUNT-DUE        PIC S9(10)V99 COMP-3.           00039000
039100         10  SL-BALANCE           PIC S9(10)V99 COMP-3.           00039100
039200         10  SL-DATE              PIC 9(8).                       00039200
039300         10  SL-PAY-TOTAL         PIC S9(10)V99 COMP-3.           00039300
039400         10  FILLER               PIC X(01).                      00039400
039500                                                                  00039500
039600******************************************************************00039600
039700*    SALE ITEM LINES POSTED THIS RUN - NEEDED TO VALIDATE A       00039700
039800*    RETURN REQUEST AGAINST THE ORIGINAL SALE.                    00039800
039900******************************************************************00039900
040000 01  SI-SALE-ITEM-TABLE.                                          00040000
040100     05  SI-COUNT                 PIC 9(5) COMP VALUE 0.          00040100
040200     05  SI-ENTRY OCCURS 1 TO 15000 TIMES                         00040200
040300             DEPENDING ON SI-COUNT.                               00040300
040400         10  SI-SALE-ID           PIC 9(6).                       00040400
040500         10  SI-LINE              PIC 9(3).                       00040500
040600         10  SI-PROD-ID           PIC 9(4).                       00040600
040700         10  SI-QTY               PIC 9(5).                       00040700
040800         10  SI-UNIT-PRICE        PIC S9(8)V99 COMP-3.            00040800
040900         10  FILLER               PIC X(01).                      00040900
041000                                                                  00041000
041100******************************************************************00041100
041200*    RETURN HEADER TABLE - LOADED FROM RETURN-FILE AT START,      00041200
041300*    REWRITTEN (WITH ITEMS) AT END.                               00041300
041400******************************************************************00041400
041500 01  RT-RETURN-TABLE.                                             00041500
041600     05  RT-COUNT                 PIC 9(4) COMP VALUE 0.          00041600
041700     05  RT-ENTRY OCCURS 1 TO 2000 TIMES                          00041700
041800             DEPENDING ON RT-COUNT                                00041800
041900             ASCENDING KEY IS RT-RET-ID                           00041900
042000             INDEXED BY RT-IDX.                                   00042000
042100         10  RT-RET-ID            PIC 9(6).                       00042100
042200         10  RT-TXN-ID            PIC X(10).                      00042200
042300         10  RT-SALE-ID           PIC 9(6).                       00042300
042400         10  RT-CUST-ID           PIC 9(6).                       00042400
042500         10  RT-STATUS            PIC X(01).                      00042500
042600         10  RT-REFUND-TOTAL      PIC S9(10)V99 COMP-3.           00042600
042700         10  FILLER               PIC X(01).                      00042700
042800                                                                  00042800
042900******************************************************************00042900
043000*    RETURN ITEM TABLE - PAIRED TO RT-RETURN-TABLE BY RI-RET-ID.  00043000
043100******************************************************************00043100
043200 01  RI-RETURN-ITEM-TABLE.                                        00043200
043300     05  RI-COUNT                 PIC 9(5) COMP VALUE 0.          00043300
043400     05  RI-ENTRY OCCURS 1 TO 10000 TIMES                         00043400
043500             DEPENDING ON RI-COUNT.                               00043500
043600         10  RI-RET-ID            PIC 9(6).                       00043600
043700         10  RI-SALE-ID           PIC 9(6).                       00043700
043800         10  RI-LINE              PIC 9(3).                       00043800
043900         10  RI-PROD-ID           PIC 9(4).                       00043900
044000         10  RI-QTY               PIC 9(5).                       00044000
044100         10  RI-UNIT-PRICE        PIC S9(8)V99 COMP-3.            00044100
044200         10  RI-REFUND-AMT        PIC S9(10)V99 COMP-3.           00044200
044300         10  FILLER               PIC X(01).                      00044300
044400                                                                  00044400
044500******************************************************************00044500
044600*    WORK AREAS FOR THE SALE CURRENTLY BEING POSTED               00044600
044700******************************************************************00044700
044800 01  WK-SALE-WORK-AREA.                                           00044800
044900     05  WK-SUBTOTAL              PIC S9(10)V99 COMP-3            00044900
045000                                   VALUE 0.                       00045000
045100     05  WK-DISCOUNT              PIC S9(10)V99 COMP-3            00045100
045200                                   VALUE 0.                       00045200
045300     05  WK-TOTAL                 PIC S9(10)V99 COMP-3            00045300
045400                                   VALUE 0.                       00045400
045500     05  WK-CREDIT-APPLIED        PIC S9(10)V99 COMP-3            00045500
045600                                   VALUE 0.                       00045600
045700     05  WK-AMOUNT-DUE            PIC S9(10)V99 COMP-3            00045700
045800                                   VALUE 0.                       00045800
045900     05  WK-OWED-AFTER-CREDIT     PIC S9(10)V99 COMP-3            00045900
046000                                   VALUE 0.                       00046000
046100     05  WK-FINAL-BALANCE         PIC S9(10)V99 COMP-3            00046100
046200                                   VALUE 0.                       00046200
046300     05  WK-RUNNING-BALANCE       PIC S9(10)V99 COMP-3            00046300
046400                                   VALUE 0.                       00046400
046500     05  WK-AVAIL-UNITS           PIC 9(7) COMP VALUE 0.          00046500
046600     05  WK-LITRES-NEEDED         PIC S9(8)V99 COMP-3             00046600
046700                                   VALUE 0.                       00046700
046800     05  WK-ITEM-TOTAL            PIC S9(10)V99 COMP-3            00046800
046900                                   VALUE 0.                       00046900
047000     05  WK-LINE-NO               PIC 9(3) COMP VALUE 0.          00047000
047100     05  WK-UTILIZATION-PCT       PIC S9(3)V99 COMP-3             00047100
047200                                   VALUE 0.                       00047200
047300     05  WK-REJECT-REASON         PIC X(60) VALUE SPACES.         00047300
047400     05  WK-ELIGIBLE-SW           PIC X(01) VALUE 'Y'.            00047400
047500         88  WK-ELIGIBLE              VALUE 'Y'.                  00047500
047600     05  FILLER                   PIC X(01).                      00047600
047700                                                                  00047700
047800******************************************************************00047800
047900*    WORK AREAS FOR RETURN PROCESSING                             00047900
048000******************************************************************00048000
048100 01  WK-RETURN-WORK-AREA.                                         00048100
048200     05  WK-REFUND-TOTAL          PIC S9(10)V99 COMP-3            00048200
048300                                   VALUE 0.                       00048300
048400     05  WK-RETURN-LINE-NO        PIC 9(3) COMP VALUE 0.          00048400
048500     05  WK-RESTORE-LITRES        PIC S9(8)V99 COMP-3             00048500
048600                                   VALUE 0.                       00048600
048700     05  FILLER                   PIC X(01).                      00048700
048800                                                                  00048800
048900******************************************************************00048900
049000*    SUBSCRIPTS - STANDALONE PER HOUSE CONVENTION, NOT GROUPED    00049000
049100******************************************************************00049100
049200 77  IX1                          PIC 9(5) COMP VALUE 0.          00049200
049300 77  IX2                          PIC 9(5) COMP VALUE 0.          00049300
049400 77  SAVE-SI-COUNT                PIC 9(5) COMP VALUE 0.          00049400
049500                                                                  00049500
049600 PROCEDURE DIVISION.                                              00049600
049700 000-MAIN.                                                        00049700
049800     PERFORM 050-INITIALIZATION THRU 050-EXIT.                    00049800
049900     PERFORM 100-PROCESS-TRANSACTIONS THRU 100-EXIT               00049900
050000         UNTIL WS-TXN-EOF.                                        00050000
050100     PERFORM 950-REWRITE-MASTERS THRU 950-EXIT.                   00050100
050200     PERFORM 990-TERMINATION THRU 990-EXIT.                       00050200
050300     GOBACK.                                                      00050300
050400                                                                  00050400
050500******************************************************************00050500
050600*    050 -  OPEN FILES, LOAD MASTERS INTO TABLES                  00050600
050700******************************************************************00050700
050800 050-INITIALIZATION.                                              00050800
050900     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00050900
051000     ACCEPT WS-CURRENT-TIME FROM TIME.                            00051000
051100     OPEN INPUT  CUSTOMER-FILE PRODUCT-FILE STOCK-FILE            00051100
051200                 TXN-FILE RETURN-FILE                             00051200
051300          OUTPUT SALE-FILE SALEITEM-FILE PAYMENT-FILE             00051300
051400                 CREDIT-FILE ERROR-FILE.                          00051400
051500     IF NOT FS-CUSTOMER-OK                                        00051500
051600         DISPLAY 'PSPOST01 - CANNOT OPEN CUSTOMER-FILE, RC='      00051600
051700                 FS-CUSTOMER                                      00051700
051800         MOVE 16 TO RETURN-CODE                                   00051800
051900         MOVE 'Y' TO WS-TXN-EOF-SW                                00051900
052000     END-IF.                                                      00052000
052100     PERFORM 060-LOAD-CUSTOMER-TABLE THRU 060-EXIT.               00052100
052200     PERFORM 070-LOAD-PRODUCT-TABLE THRU 070-EXIT.                00052200
052300     PERFORM 080-LOAD-STOCK-TABLE THRU 080-EXIT.                  00052300
052400     PERFORM 090-LOAD-RETURN-TABLES THRU 090-EXIT.                00052400
052500 050-EXIT.                                                        00052500
052600     EXIT.                                                        00052600
052700                                                                  00052700
052800 060-LOAD-CUSTOMER-TABLE.                                         00052800
052900     PERFORM 065-READ-CUSTOMER-MASTER THRU 065-EXIT               00052900
053000         UNTIL FS-CUSTOMER-EOF.                                   00053000
053100 060-EXIT.                                                        00053100
053200     EXIT.                                                        00053200
053300                                                                  00053300
053400 065-READ-CUSTOMER-MASTER.                                        00053400
053500     READ CUSTOMER-FILE INTO CUST-REC                             00053500
053600         AT END                                                   00053600
053700             SET FS-CUSTOMER-EOF TO TRUE                          00053700
053800         NOT AT END                                               00053800
053900             ADD 1 TO CT-COUNT                                    00053900
054000             MOVE CUST-ID        TO CT-CUST-ID(CT-COUNT)          00054000
054100             MOVE CUST-NAME      TO CT-CUST-NAME(CT-COUNT)        00054100
054200             MOVE CUST-PHONE     TO CT-CUST-PHONE(CT-COUNT)       00054200
054300             MOVE CUST-EMAIL     TO CT-CUST-EMAIL(CT-COUNT)       00054300
054400             MOVE CUST-TYPE      TO CT-CUST-TYPE(CT-COUNT)        00054400
054500             MOVE CUST-STATUS    TO CT-CUST-STATUS(CT-COUNT)      00054500
054600             MOVE CUST-BALANCE   TO                               00054600
054700                             CT-CUST-BALANCE(CT-COUNT)            00054700
054800             MOVE CUST-CREDIT-LIMIT TO                            00054800
054900                             CT-CUST-CR-LIMIT(CT-COUNT)           00054900
055000             MOVE CUST-TOTAL-PURCHASES TO                         00055000
055100                             CT-CUST-TOT-PUR(CT-COUNT)            00055100
055200             MOVE CUST-LAST-PURCHASE TO                           00055200
055300                             CT-CUST-LAST-PUR(CT-COUNT)           00055300
055400     END-READ.                                                    00055400
055500 065-EXIT.                                                        00055500
055600     EXIT.                                                        00055600
055700                                                                  00055700
055800 070-LOAD-PRODUCT-TABLE.                                          00055800
055900     PERFORM 075-READ-PRODUCT-MASTER THRU 075-EXIT                00055900
056000         UNTIL FS-PRODUCT-EOF.                                    00056000
056100 070-EXIT.                                                        00056100
056200     EXIT.                                                        00056200
056300                                                                  00056300
056400 075-READ-PRODUCT-MASTER.                                         00056400
056500     READ PRODUCT-FILE INTO PROD-REC                              00056500
056600         AT END                                                   00056600
056700             SET FS-PRODUCT-EOF TO TRUE                           00056700
056800         NOT AT END                                               00056800
056900             ADD 1 TO PT-COUNT                                    00056900
057000             MOVE PROD-ID        TO PT-PROD-ID(PT-COUNT)          00057000
057100             MOVE PROD-NAME      TO PT-PROD-NAME(PT-COUNT)        00057100
057200             MOVE PROD-PRICE     TO PT-PROD-PRICE(PT-COUNT)       00057200
057300             MOVE PROD-UNIT      TO PT-PROD-UNIT(PT-COUNT)        00057300
057400             MOVE PROD-SALE-TYPE TO                               00057400
057500                             PT-PROD-SALE-TYPE(PT-COUNT)          00057500
057600     END-READ.                                                    00057600
057700 075-EXIT.                                                        00057700
057800     EXIT.                                                        00057800
057900                                                                  00057900
058000 080-LOAD-STOCK-TABLE.                                            00058000
058100     PERFORM 085-READ-STOCK-LEDGER THRU 085-EXIT                  00058100
058200         UNTIL FS-STOCK-EOF.                                      00058200
058300 080-EXIT.                                                        00058300
058400     EXIT.                                                        00058400
058500                                                                  00058500
058600 085-READ-STOCK-LEDGER.                                           00058600
058700     READ STOCK-FILE INTO STK-REC                                 00058700
058800         AT END                                                   00058800
058900             SET FS-STOCK-EOF TO TRUE                             00058900
059000         NOT AT END                                               00059000
059100             ADD 1 TO ST-COUNT                                    00059100
059200             MOVE STK-SEQ         TO                              00059200
059300                             ST-STK-SEQ(ST-COUNT)                 00059300
059400             MOVE STK-DELIVERED-QTY TO                            00059400
059500                             ST-STK-DELIVERED(ST-COUNT)           00059500
059600             MOVE STK-PRICE       TO                              00059600
059700                             ST-STK-PRICE(ST-COUNT)               00059700
059800             MOVE STK-SUPPLIER    TO                              00059800
059900                             ST-STK-SUPPLIER(ST-COUNT)            00059900
060000             MOVE STK-CUMULATIVE  TO                              00060000
060100                             ST-STK-CUMULATIVE(ST-COUNT)          00060100
060200             MOVE STK-SOLD        TO                              00060200
060300                             ST-STK-SOLD(ST-COUNT)                00060300
060400             MOVE STK-REMAINING   TO                              00060400
060500                             ST-STK-REMAINING(ST-COUNT)           00060500
060600     END-READ.                                                    00060600
060700 085-EXIT.                                                        00060700
060800     EXIT.                                                        00060800
060900                                                                  00060900
061000 090-LOAD-RETURN-TABLES.                                          00061000
061100     PERFORM 095-READ-RETURN-RECORD THRU 095-EXIT                 00061100
061200         UNTIL FS-RETURN-EOF.                                     00061200
061300 090-EXIT.                                                        00061300
061400     EXIT.                                                        00061400
061500                                                                  00061500
061600 095-READ-RETURN-RECORD.                                          00061600
061700     READ RETURN-FILE                                             00061700
061800         AT END                                                   00061800
061900             SET FS-RETURN-EOF TO TRUE                            00061900
062000         NOT AT END                                               00062000
062100             IF RETN-IS-HEADER                                    00062100
062200                 MOVE RETN-BODY TO RET-REC                        00062200
062300                 ADD 1 TO RT-COUNT                                00062300
062400                 MOVE RET-ID          TO                          00062400
062500                                 RT-RET-ID(RT-COUNT)              00062500
062600                 MOVE RET-TXN-ID       TO                         00062600
062700                                 RT-TXN-ID(RT-COUNT)              00062700
062800                 MOVE RET-SALE-ID      TO                         00062800
062900                                 RT-SALE-ID(RT-COUNT)             00062900
063000                 MOVE RET-CUST-ID      TO                         00063000
063100                                 RT-CUST-ID(RT-COUNT)             00063100
063200                 MOVE RET-STATUS       TO                         00063200
063300                                 RT-STATUS(RT-COUNT)              00063300
063400                 MOVE RET-REFUND-TOTAL TO                         00063400
063500                                 RT-REFUND-TOTAL(RT-COUNT)        00063500
063600             ELSE                                                 00063600
063700                 MOVE RETN-BODY TO RITEM-REC                      00063700
063800                 ADD 1 TO RI-COUNT                                00063800
063900                 MOVE RITEM-RET-ID    TO                          00063900
064000                                 RI-RET-ID(RI-COUNT)              00064000
064100                 MOVE RITEM-SALE-ID   TO                          00064100
064200                                 RI-SALE-ID(RI-COUNT)             00064200
064300                 MOVE RITEM-LINE      TO                          00064300
064400                                 RI-LINE(RI-COUNT)                00064400
064500                 MOVE RITEM-PROD-ID   TO                          00064500
064600                                 RI-PROD-ID(RI-COUNT)             00064600
064700                 MOVE RITEM-QTY       TO                          00064700
064800                                 RI-QTY(RI-COUNT)                 00064800
064900                 MOVE RITEM-UNIT-PRICE TO                         00064900
065000                                 RI-UNIT-PRICE(RI-COUNT)          00065000
065100                 MOVE RITEM-REFUND-AMT TO                         00065100
065200                                 RI-REFUND-AMT(RI-COUNT)          00065200
065300             END-IF                                               00065300
065400     END-READ.                                                    00065400
065500 095-EXIT.                                                        00065500
065600     EXIT.                                                        00065600
065700                                                                  00065700
065800******************************************************************00065800
065900*    100 -  MAIN TRANSACTION LOOP                                 00065900
066000******************************************************************00066000
066100 100-PROCESS-TRANSACTIONS.                                        00066100
066200     PERFORM 110-READ-TRANSACTION THRU 110-EXIT.                  00066200
066300     IF NOT WS-TXN-EOF                                            00066300
066400         ADD 1 TO WS-TOTAL-TXN-READ                               00066400
066500         SET WS-TRAN-OK TO TRUE                                   00066500
066600         MOVE SPACES TO WK-REJECT-REASON                          00066600
066700         EVALUATE TRUE                                            00066700
066800             WHEN TXN-IS-SALE                                     00066800
066900                 PERFORM 200-POST-SALE-TRAN THRU 200-EXIT         00066900
067000             WHEN TXN-IS-PAYMENT                                  00067000
067100                 PERFORM 300-POST-PAYMENT-TRAN THRU 300-EXIT      00067100
067200             WHEN TXN-IS-CREDIT                                   00067200
067300                 PERFORM 400-POST-CREDIT-TRAN THRU 400-EXIT       00067300
067400             WHEN TXN-IS-RETURN-NEW                               00067400
067500                 PERFORM 500-CREATE-RETURN-TRAN THRU 500-EXIT     00067500
067600             WHEN TXN-IS-RETURN-APPROVE                           00067600
067700                 PERFORM 520-APPROVE-RETURN-TRAN THRU 520-EXIT    00067700
067800             WHEN TXN-IS-RETURN-REJECT                            00067800
067900                 PERFORM 540-REJECT-RETURN-TRAN THRU 540-EXIT     00067900
068000             WHEN TXN-IS-DELIVERY                                 00068000
068100                 PERFORM 600-POST-DELIVERY-TRAN THRU 600-EXIT     00068100
068200             WHEN OTHER                                           00068200
068300                 SET WS-TRAN-OK TO FALSE                          00068300
068400                 MOVE 'UNKNOWN TRANSACTION CODE' TO               00068400
068500                                 WK-REJECT-REASON                 00068500
068600         END-EVALUATE                                             00068600
068700         IF WS-TRAN-OK                                            00068700
068800             ADD 1 TO WS-TOTAL-TXN-POSTED                         00068800
068900         ELSE                                                     00068900
069000             ADD 1 TO WS-TOTAL-TXN-REJECTED                       00069000
069100             PERFORM 900-REPORT-ERROR THRU 900-EXIT               00069100
069200         END-IF                                                   00069200
069300     END-IF.                                                      00069300
069400 100-EXIT.                                                        00069400
069500     EXIT.                                                        00069500
069600                                                                  00069600
069700 110-READ-TRANSACTION.                                            00069700
069800     READ TXN-FILE INTO TXN-REC                                   00069800
069900         AT END                                                   00069900
070000             SET WS-TXN-EOF TO TRUE                               00070000
070100         NOT AT END                                               00070100
070200             CONTINUE                                             00070200
070300     END-READ.                                                    00070300
070400 110-EXIT.                                                        00070400
070500     EXIT.                                                        00070500
070600                                                                  00070600
070700******************************************************************00070700
070800*    200 -  U1  SALE POSTING                                      00070800
070900******************************************************************00070900
071000 200-POST-SALE-TRAN.                                              00071000
071100     MOVE 0 TO WK-SUBTOTAL WK-LINE-NO SAVE-SI-COUNT.              00071100
071200     SET WS-CUST-FOUND TO FALSE.                                  00071200
071300     SET WK-ELIGIBLE TO TRUE.                                     00071300
071400     IF TXN-SA-CUST-ID NOT = 0                                    00071400
071500         SEARCH ALL CT-ENTRY                                      00071500
071600             AT END                                               00071600
071700                 SET WS-TRAN-OK TO FALSE                          00071700
071800                 MOVE 'CUSTOMER NOT FOUND' TO WK-REJECT-REASON    00071800
071900             WHEN CT-CUST-ID(CT-IDX) = TXN-SA-CUST-ID             00071900
072000                 SET WS-CUST-FOUND TO TRUE                        00072000
072100         END-SEARCH                                               00072100
072200         IF WS-TRAN-OK AND WS-CUST-FOUND                          00072200
072300             PERFORM 205-CHECK-ELIGIBILITY THRU 205-EXIT          00072300
072400         END-IF                                                   00072400
072500     END-IF.                                                      00072500
072600     IF WS-TRAN-OK                                                00072600
072700         PERFORM 210-VALIDATE-SALE-ITEMS THRU 210-EXIT            00072700
072800     END-IF.                                                      00072800
072900     IF WS-TRAN-OK                                                00072900
073000         SUBTRACT TXN-SA-DISCOUNT FROM WK-SUBTOTAL                00073000
073100             GIVING WK-TOTAL                                      00073100
073200         MOVE TXN-SA-DISCOUNT TO WK-DISCOUNT                      00073200
073300         MOVE 0 TO WK-CREDIT-APPLIED WK-AMOUNT-DUE                00073300
073400         IF WS-CUST-FOUND                                         00073400
073500             PERFORM 230-APPLY-CREDIT-CASCADE THRU 230-EXIT       00073500
073600         ELSE                                                     00073600
073700             COMPUTE WK-AMOUNT-DUE = WK-TOTAL -                   00073700
073800                                 TXN-SA-PAY-AMOUNT                00073800
073900             IF WK-AMOUNT-DUE < 0                                 00073900
074000                 MOVE 0 TO WK-AMOUNT-DUE                          00074000
074100             END-IF                                               00074100
074200         END-IF                                                   00074200
074300         PERFORM 240-WRITE-SALE-OUTPUT THRU 240-EXIT              00074300
074400     END-IF.                                                      00074400
074500 200-EXIT.                                                        00074500
074600     EXIT.                                                        00074600
074700                                                                  00074700
074800******************************************************************00074800
074900*    205 -  U8  ELIGIBILITY CHECK (ACTIVE/BLOCKED, CREDIT LIMIT)  00074900
075000******************************************************************00075000
075100 205-CHECK-ELIGIBILITY.                                           00075100
075200     IF CT-CUST-STATUS(CT-IDX) NOT = 'A'                          00075200
075300         SET WS-TRAN-OK TO FALSE                                  00075300
075400         SET WK-ELIGIBLE TO FALSE                                 00075400
075500         MOVE 'CUSTOMER NOT ACTIVE' TO WK-REJECT-REASON           00075500
075600     END-IF.                                                      00075600
075700     IF WS-TRAN-OK AND CT-CUST-TYPE(CT-IDX) = 'W'                 00075700
075800         COMPUTE WK-TOTAL ROUNDED = WK-SUBTOTAL - TXN-SA-DISCOUNT 00075800
075900         IF (CT-CUST-BALANCE(CT-IDX) + WK-TOTAL) >                00075900
076000                                 CT-CUST-CR-LIMIT(CT-IDX)         00076000
076100             SET WS-TRAN-OK TO FALSE                              00076100
076200             SET WK-ELIGIBLE TO FALSE                             00076200
076300             MOVE 'OVER WHOLESALE CREDIT LIMIT' TO                00076300
076400                                 WK-REJECT-REASON                 00076400
076500         END-IF                                                   00076500
076600     END-IF.                                                      00076600
076700 205-EXIT.                                                        00076700
076800     EXIT.                                                        00076800
076900                                                                  00076900
077000******************************************************************00077000
077100*    210 -  VALIDATE ITEM LINES, CHECK AVAILABILITY, DEPLETE      00077100
077200*           STOCK AND ACCUMULATE THE SUBTOTAL                     00077200
077300******************************************************************00077300
077400 210-VALIDATE-SALE-ITEMS.                                         00077400
077500     PERFORM 211-VALIDATE-ONE-ITEM THRU 211-EXIT                  00077500
077600         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > 5                    00077600
077700             OR NOT WS-TRAN-OK.                                   00077700
077800 210-EXIT.                                                        00077800
077900     EXIT.                                                        00077900
078000                                                                  00078000
078100 211-VALIDATE-ONE-ITEM.                                           00078100
078200     IF TXN-SA-PROD-ID(IX1) = 0                                   00078200
078300         GO TO 211-EXIT.                                          00078300
078400     SET WS-PROD-FOUND TO FALSE.                                  00078400
078500     SEARCH ALL PT-ENTRY                                          00078500
078600         AT END                                                   00078600
078700             SET WS-TRAN-OK TO FALSE                              00078700
078800             MOVE 'PRODUCT NOT FOUND' TO                          00078800
078900                         WK-REJECT-REASON                         00078900
079000         WHEN PT-PROD-ID(PT-IDX) =                                00079000
079100                         TXN-SA-PROD-ID(IX1)                      00079100
079200             SET WS-PROD-FOUND TO TRUE                            00079200
079300     END-SEARCH.                                                  00079300
079400     IF NOT WS-TRAN-OK OR NOT WS-PROD-FOUND                       00079400
079500         GO TO 211-EXIT.                                          00079500
079600     PERFORM 215-COMPUTE-AVAILABLE-UNITS THRU 215-EXIT.           00079600
079700     IF TXN-SA-QTY(IX1) > WK-AVAIL-UNITS                          00079700
079800         SET WS-TRAN-OK TO FALSE                                  00079800
079900         MOVE 'INSUFFICIENT STOCK' TO WK-REJECT-REASON            00079900
080000         GO TO 211-EXIT.                                          00080000
080100     ADD 1 TO WK-LINE-NO.                                         00080100
080200     COMPUTE WK-ITEM-TOTAL ROUNDED =                              00080200
080300         TXN-SA-UNIT-PRICE(IX1) * TXN-SA-QTY(IX1).                00080300
080400     ADD WK-ITEM-TOTAL TO WK-SUBTOTAL.                            00080400
080500     ADD 1 TO SI-COUNT.                                           00080500
080600     MOVE WK-LINE-NO TO SI-LINE(SI-COUNT).                        00080600
080700     MOVE TXN-SA-PROD-ID(IX1) TO SI-PROD-ID(SI-COUNT).            00080700
080800     MOVE TXN-SA-QTY(IX1) TO SI-QTY(SI-COUNT).                    00080800
080900     MOVE TXN-SA-UNIT-PRICE(IX1) TO SI-UNIT-PRICE(SI-COUNT).      00080900
081000     PERFORM 220-DEPLETE-STOCK THRU 220-EXIT.                     00081000
081100 211-EXIT.                                                        00081100
081200     EXIT.                                                        00081200
081300                                                                  00081300
081400******************************************************************00081400
081500*    215 -  U7  PRODUCT AVAILABILITY CALCULATION                  00081500
081600******************************************************************00081600
081700 215-COMPUTE-AVAILABLE-UNITS.                                     00081700
081800     MOVE 0 TO WK-AVAIL-UNITS.                                    00081800
081900     IF ST-COUNT > 0 AND PT-PROD-UNIT(PT-IDX) > 0                 00081900
082000         IF ST-STK-REMAINING(ST-COUNT) > 0                        00082000
082100             DIVIDE ST-STK-REMAINING(ST-COUNT) BY                 00082100
082200                 (PT-PROD-UNIT(PT-IDX) * 25)                      00082200
082300                 GIVING WK-AVAIL-UNITS                            00082300
082400         END-IF                                                   00082400
082500     END-IF.                                                      00082500
082600 215-EXIT.                                                        00082600
082700     EXIT.                                                        00082700
082800                                                                  00082800
082900******************************************************************00082900
083000*    220 -  DEPLETE STOCK ON THE LATEST STOCK RECORD              00083000
083100******************************************************************00083100
083200 220-DEPLETE-STOCK.                                               00083200
083300     COMPUTE WK-LITRES-NEEDED =                                   00083300
083400         PT-PROD-UNIT(PT-IDX) * 25 * TXN-SA-QTY(IX1).             00083400
083500     IF WK-LITRES-NEEDED > ST-STK-REMAINING(ST-COUNT)             00083500
083600         SET WS-TRAN-OK TO FALSE                                  00083600
083700         MOVE 'SALE EXCEEDS REMAINING STOCK' TO                   00083700
083800                                 WK-REJECT-REASON                 00083800
083900     ELSE                                                         00083900
084000         ADD WK-LITRES-NEEDED TO ST-STK-SOLD(ST-COUNT)            00084000
084100         COMPUTE ST-STK-REMAINING(ST-COUNT) =                     00084100
084200             ST-STK-CUMULATIVE(ST-COUNT) -                        00084200
084300             ST-STK-SOLD(ST-COUNT)                                00084300
084400     END-IF.                                                      00084400
084500 220-EXIT.                                                        00084500
084600     EXIT.                                                        00084600
084700                                                                  00084700
084800******************************************************************00084800
084900*    230 -  U1.5  AUTOMATIC CREDIT CASCADE                        00084900
085000******************************************************************00085000
085100 230-APPLY-CREDIT-CASCADE.                                        00085100
085200     MOVE CT-CUST-BALANCE(CT-IDX) TO WK-RUNNING-BALANCE.          00085200
085300     MOVE 0 TO WK-CREDIT-APPLIED.                                 00085300
085400     IF WK-RUNNING-BALANCE > 0                                    00085400
085500         IF WK-RUNNING-BALANCE < WK-TOTAL                         00085500
085600             MOVE WK-RUNNING-BALANCE TO WK-CREDIT-APPLIED         00085600
085700         ELSE                                                     00085700
085800             MOVE WK-TOTAL TO WK-CREDIT-APPLIED                   00085800
085900         END-IF                                                   00085900
086000         SUBTRACT WK-CREDIT-APPLIED FROM WK-RUNNING-BALANCE       00086000
086100         MOVE WK-CREDIT-APPLIED TO CR-AMOUNT                      00086100
086200         SET CR-TYPE-USED TO TRUE                                 00086200
086300         MOVE 'CREDIT USED ON SALE' TO CR-DESC                    00086300
086400         PERFORM 236-WRITE-CREDIT-ENTRY THRU 236-EXIT             00086400
086500     END-IF.                                                      00086500
086600     COMPUTE WK-OWED-AFTER-CREDIT = WK-TOTAL - WK-CREDIT-APPLIED. 00086600
086700     COMPUTE WK-FINAL-BALANCE = WK-OWED-AFTER-CREDIT -            00086700
086800                                 TXN-SA-PAY-AMOUNT.               00086800
086900     IF WK-FINAL-BALANCE > 0                                      00086900
087000         SUBTRACT WK-FINAL-BALANCE FROM WK-RUNNING-BALANCE        00087000
087100         MOVE WK-FINAL-BALANCE TO CR-AMOUNT                       00087100
087200         SET CR-TYPE-DEBT TO TRUE                                 00087200
087300         MOVE 'DEBT INCURRED ON SALE' TO CR-DESC                  00087300
087400         PERFORM 236-WRITE-CREDIT-ENTRY THRU 236-EXIT             00087400
087500     END-IF.                                                      00087500
087600     IF WK-FINAL-BALANCE < 0                                      00087600
087700         COMPUTE WK-RUNNING-BALANCE = WK-RUNNING-BALANCE -        00087700
087800                                 WK-FINAL-BALANCE                 00087800
087900         COMPUTE CR-AMOUNT = WK-FINAL-BALANCE * -1                00087900
088000         SET CR-TYPE-EARNED TO TRUE                               00088000
088100         MOVE 'CREDIT EARNED ON SALE - OVERPAID' TO CR-DESC       00088100
088200         PERFORM 236-WRITE-CREDIT-ENTRY THRU 236-EXIT             00088200
088300     END-IF.                                                      00088300
088400     MOVE WK-RUNNING-BALANCE TO CT-CUST-BALANCE(CT-IDX).          00088400
088500     ADD WK-TOTAL TO CT-CUST-TOT-PUR(CT-IDX).                     00088500
088600     MOVE TXN-SA-DATE TO CT-CUST-LAST-PUR(CT-IDX).                00088600
088700     COMPUTE WK-AMOUNT-DUE = WK-TOTAL - WK-CREDIT-APPLIED -       00088700
088800                                 TXN-SA-PAY-AMOUNT.               00088800
088900     IF WK-AMOUNT-DUE < 0                                         00088900
089000         MOVE 0 TO WK-AMOUNT-DUE                                  00089000
089100     END-IF.                                                      00089100
089200 230-EXIT.                                                        00089200
089300     EXIT.                                                        00089300
089400                                                                  00089400
089500******************************************************************00089500
089600*    236 -  WRITE ONE CREDIT-LEDGER ENTRY FOR THE CASCADE         00089600
089700******************************************************************00089700
089800 236-WRITE-CREDIT-ENTRY.                                          00089800
089900     MOVE TXN-SA-CUST-ID TO CR-CUST-ID.                           00089900
090000     MOVE WK-RUNNING-BALANCE TO CR-BALANCE-AFTER.                 00090000
090100     MOVE PS-NEXT-SALE-SEQ TO CR-SALE-ID.                         00090100
090200     MOVE CR-REC TO CREDIT-FILE-REC.                              00090200
090300     WRITE CREDIT-FILE-REC.                                       00090300
090400 236-EXIT.                                                        00090400
090500     EXIT.                                                        00090500
090600                                                                  00090600
090700******************************************************************00090700
090800*    240 -  WRITE SALE-REC, SALE-ITEM-REC(S) AND THE PAYMENT-REC  00090800
090900******************************************************************00090900
091000 240-WRITE-SALE-OUTPUT.                                           00091000
091100     ADD 1 TO PS-NEXT-SALE-SEQ.                                   00091100
091200     MOVE PS-NEXT-SALE-SEQ TO SALE-ID.                            00091200
091300     STRING '#SE' PS-NEXT-SALE-SEQ DELIMITED BY SIZE              00091300
091400         INTO SALE-TXN-ID.                                        00091400
091500     MOVE TXN-SA-CUST-ID TO SALE-CUST-ID.                         00091500
091600     IF WS-CUST-FOUND                                             00091600
091700         MOVE CT-CUST-TYPE(CT-IDX) TO SALE-TYPE                   00091700
091800     ELSE                                                         00091800
091900         MOVE 'R' TO SALE-TYPE                                    00091900
092000     END-IF.                                                      00092000
092100     MOVE WK-SUBTOTAL TO SALE-SUBTOTAL.                           00092100
092200     MOVE WK-DISCOUNT TO SALE-DISCOUNT.                           00092200
092300     MOVE WK-TOTAL TO SALE-TOTAL.                                 00092300
092400     MOVE WK-CREDIT-APPLIED TO SALE-CREDIT-APPLIED.               00092400
092500     MOVE WK-AMOUNT-DUE TO SALE-AMOUNT-DUE.                       00092500
092600     MOVE WK-AMOUNT-DUE TO SALE-BALANCE.                          00092600
092700     MOVE TXN-SA-DATE TO SALE-DATE.                               00092700
092800     MOVE SALE-REC TO SALE-FILE-REC.                              00092800
092900     WRITE SALE-FILE-REC.                                         00092900
093000                                                                  00093000
093100     ADD 1 TO SL-COUNT.                                           00093100
093200     MOVE SALE-ID       TO SL-SALE-ID(SL-COUNT).                  00093200
093300     MOVE SALE-TXN-ID   TO SL-TXN-ID(SL-COUNT).                   00093300
093400     MOVE SALE-CUST-ID  TO SL-CUST-ID(SL-COUNT).                  00093400
093500     MOVE SALE-TYPE     TO SL-TYPE(SL-COUNT).                     00093500
093600     MOVE WK-SUBTOTAL   TO SL-SUBTOTAL(SL-COUNT).                 00093600
093700     MOVE WK-DISCOUNT   TO SL-DISCOUNT(SL-COUNT).                 00093700
093800     MOVE WK-TOTAL      TO SL-TOTAL(SL-COUNT).                    00093800
093900     MOVE WK-CREDIT-APPLIED TO SL-CREDIT-APPLIED(SL-COUNT).       00093900
094000     MOVE WK-AMOUNT-DUE TO SL-AMOUNT-DUE(SL-COUNT).               00094000
094100     MOVE WK-AMOUNT-DUE TO SL-BALANCE(SL-COUNT).                  00094100
094200     MOVE TXN-SA-DATE   TO SL-DATE(SL-COUNT).                     00094200
094300     MOVE TXN-SA-PAY-AMOUNT TO SL-PAY-TOTAL(SL-COUNT).            00094300
094400                                                                  00094400
094500     PERFORM 241-WRITE-ONE-SALE-ITEM THRU 241-EXIT                00094500
094600         VARYING IX1 FROM SAVE-SI-COUNT BY 1                      00094600
094700             UNTIL IX1 > SI-COUNT.                                00094700
094800                                                                  00094800
094900     MOVE SALE-ID TO PAY-SALE-ID.                                 00094900
095000     MOVE TXN-SA-PAY-METHOD TO PAY-METHOD.                        00095000
095100     MOVE TXN-SA-PAY-AMOUNT TO PAY-AMOUNT.                        00095100
095200     MOVE TXN-SA-DATE TO PAY-DATE.                                00095200
095300     MOVE PAY-REC TO PAY-FILE-REC.                                00095300
095400     WRITE PAY-FILE-REC.                                          00095400
095500 240-EXIT.                                                        00095500
095600     EXIT.                                                        00095600
095700                                                                  00095700
095800 241-WRITE-ONE-SALE-ITEM.                                         00095800
095900     IF IX1 > 0                                                   00095900
096000         MOVE SALE-ID TO SI-SALE-ID(IX1)                          00096000
096100         MOVE SI-LINE(IX1)       TO SITEM-LINE                    00096100
096200         MOVE SALE-ID            TO SITEM-SALE-ID                 00096200
096300         MOVE SI-PROD-ID(IX1)    TO SITEM-PROD-ID                 00096300
096400         MOVE SI-QTY(IX1)        TO SITEM-QTY                     00096400
096500         MOVE SI-UNIT-PRICE(IX1) TO SITEM-UNIT-PRICE              00096500
096600         COMPUTE SITEM-TOTAL-PRICE ROUNDED =                      00096600
096700             SI-UNIT-PRICE(IX1) * SI-QTY(IX1)                     00096700
096800         MOVE SITEM-REC TO SITEM-FILE-REC                         00096800
096900         WRITE SITEM-FILE-REC                                     00096900
097000     END-IF.                                                      00097000
097100 241-EXIT.                                                        00097100
097200     EXIT.                                                        00097200
097300                                                                  00097300
097400******************************************************************00097400
097500*    300 -  U3  PAYMENT POSTING                                   00097500
097600******************************************************************00097600
097700 300-POST-PAYMENT-TRAN.                                           00097700
097800     SET WS-SALE-FOUND TO FALSE.                                  00097800
097900     SEARCH ALL SL-ENTRY                                          00097900
098000         AT END                                                   00098000
098100             SET WS-TRAN-OK TO FALSE                              00098100
098200             MOVE 'SALE NOT FOUND' TO WK-REJECT-REASON            00098200
098300         WHEN SL-SALE-ID(SL-IDX) = TXN-PY-SALE-ID                 00098300
098400             SET WS-SALE-FOUND TO TRUE                            00098400
098500     END-SEARCH.                                                  00098500
098600     IF WS-TRAN-OK AND WS-SALE-FOUND                              00098600
098700         MOVE TXN-PY-SALE-ID TO PAY-SALE-ID.                      00098700
098800         SET PAY-METHOD-PART TO TRUE.                             00098800
098900         MOVE TXN-PY-AMOUNT TO PAY-AMOUNT.                        00098900
099000         MOVE TXN-PY-DATE TO PAY-DATE.                            00099000
099100         MOVE PAY-REC TO PAY-FILE-REC.                            00099100
099200         WRITE PAY-FILE-REC.                                      00099200
099300         ADD TXN-PY-AMOUNT TO SL-PAY-TOTAL(SL-IDX).               00099300
099400         SUBTRACT TXN-PY-AMOUNT FROM SL-BALANCE(SL-IDX).          00099400
099500         COMPUTE SL-AMOUNT-DUE(SL-IDX) =                          00099500
099600             SL-AMOUNT-DUE(SL-IDX) - TXN-PY-AMOUNT.               00099600
099700         IF SL-AMOUNT-DUE(SL-IDX) < 0                             00099700
099800             MOVE 0 TO SL-AMOUNT-DUE(SL-IDX)                      00099800
099900         END-IF                                                   00099900
100000         MOVE SL-AMOUNT-DUE(SL-IDX) TO SL-BALANCE(SL-IDX)         00100000
100100     END-IF.                                                      00100100
100200 300-EXIT.                                                        00100200
100300     EXIT.                                                        00100300
100400                                                                  00100400
100500******************************************************************00100500
100600*    400 -  U4  CUSTOMER CREDIT LEDGER POSTING                    00100600
100700******************************************************************00100700
100800 400-POST-CREDIT-TRAN.                                            00100800
100900     SET WS-CUST-FOUND TO FALSE.                                  00100900
101000     SEARCH ALL CT-ENTRY                                          00101000
101100         AT END                                                   00101100
101200             SET WS-TRAN-OK TO FALSE                              00101200
101300             MOVE 'CUSTOMER NOT FOUND' TO WK-REJECT-REASON        00101300
101400         WHEN CT-CUST-ID(CT-IDX) = TXN-CR-CUST-ID                 00101400
101500             SET WS-CUST-FOUND TO TRUE                            00101500
101600     END-SEARCH.                                                  00101600
101700     IF WS-TRAN-OK AND WS-CUST-FOUND                              00101700
101800         EVALUATE TXN-CR-TYPE                                     00101800
101900             WHEN 'A'                                             00101900
102000             WHEN 'F'                                             00102000
102100                 ADD TXN-CR-AMOUNT TO                             00102100
102200                                 CT-CUST-BALANCE(CT-IDX)          00102200
102300             WHEN 'U'                                             00102300
102400                 IF TXN-CR-AMOUNT >                               00102400
102500                                 CT-CUST-BALANCE(CT-IDX)          00102500
102600                     SET WS-TRAN-OK TO FALSE                      00102600
102700                     MOVE 'INSUFFICIENT CREDIT BALANCE' TO        00102700
102800                                 WK-REJECT-REASON                 00102800
102900                 ELSE                                             00102900
103000                     SUBTRACT TXN-CR-AMOUNT FROM                  00103000
103100                                 CT-CUST-BALANCE(CT-IDX)          00103100
103200                 END-IF                                           00103200
103300             WHEN OTHER                                           00103300
103400                 SET WS-TRAN-OK TO FALSE                          00103400
103500                 MOVE 'INVALID TRANSACTION TYPE' TO               00103500
103600                                 WK-REJECT-REASON                 00103600
103700         END-EVALUATE                                             00103700
103800         IF WS-TRAN-OK                                            00103800
103900             MOVE TXN-CR-CUST-ID TO CR-CUST-ID                    00103900
104000             MOVE TXN-CR-TYPE TO CR-TXN-TYPE                      00104000
104100             MOVE TXN-CR-AMOUNT TO CR-AMOUNT                      00104100
104200             MOVE CT-CUST-BALANCE(CT-IDX) TO CR-BALANCE-AFTER     00104200
104300             MOVE TXN-CR-SALE-ID TO CR-SALE-ID                    00104300
104400             MOVE TXN-CR-DESC TO CR-DESC                          00104400
104500             MOVE CR-REC TO CREDIT-FILE-REC                       00104500
104600             WRITE CREDIT-FILE-REC                                00104600
104700         END-IF                                                   00104700
104800     END-IF.                                                      00104800
104900 400-EXIT.                                                        00104900
105000     EXIT.                                                        00105000
105100                                                                  00105100
105200******************************************************************00105200
105300*    500 -  U5  CREATE A RETURN REQUEST                           00105300
105400******************************************************************00105400
105500 500-CREATE-RETURN-TRAN.                                          00105500
105600     MOVE 0 TO WK-REFUND-TOTAL WK-RETURN-LINE-NO.                 00105600
105700     SET WS-SALE-FOUND TO FALSE.                                  00105700
105800     SEARCH ALL SL-ENTRY                                          00105800
105900         AT END                                                   00105900
106000             SET WS-TRAN-OK TO FALSE                              00106000
106100             MOVE 'SALE NOT FOUND' TO WK-REJECT-REASON            00106100
106200         WHEN SL-SALE-ID(SL-IDX) = TXN-RT-SALE-ID                 00106200
106300             SET WS-SALE-FOUND TO TRUE                            00106300
106400     END-SEARCH.                                                  00106400
106500     IF WS-TRAN-OK AND SL-CUST-ID(SL-IDX) = 0                     00106500
106600         SET WS-TRAN-OK TO FALSE                                  00106600
106700         MOVE 'SALE HAS NO CUSTOMER' TO WK-REJECT-REASON          00106700
106800     END-IF.                                                      00106800
106900     IF WS-TRAN-OK                                                00106900
107000         ADD 1 TO PS-NEXT-RETURN-SEQ                              00107000
107100         PERFORM 501-PROCESS-ONE-RETURN-LINE THRU 501-EXIT        00107100
107200             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > 5                00107200
107300                 OR NOT WS-TRAN-OK                                00107300
107400     END-IF.                                                      00107400
107500     IF WS-TRAN-OK                                                00107500
107600         ADD 1 TO RT-COUNT                                        00107600
107700         MOVE PS-NEXT-RETURN-SEQ TO RT-RET-ID(RT-COUNT)           00107700
107800         STRING '#RT' PS-NEXT-RETURN-SEQ DELIMITED BY SIZE        00107800
107900             INTO RT-TXN-ID(RT-COUNT)                             00107900
108000         MOVE TXN-RT-SALE-ID TO RT-SALE-ID(RT-COUNT)              00108000
108100         MOVE TXN-RT-CUST-ID TO RT-CUST-ID(RT-COUNT)              00108100
108200         SET RET-STATUS-PENDING TO TRUE                           00108200
108300         MOVE RET-STATUS TO RT-STATUS(RT-COUNT)                   00108300
108400         MOVE WK-REFUND-TOTAL TO RT-REFUND-TOTAL(RT-COUNT)        00108400
108500     END-IF.                                                      00108500
108600 500-EXIT.                                                        00108600
108700     EXIT.                                                        00108700
108800                                                                  00108800
108900 501-PROCESS-ONE-RETURN-LINE.                                     00108900
109000     IF TXN-RT-PROD-ID(IX1) NOT = 0                               00109000
109100         PERFORM 510-FIND-SALE-ITEM THRU 510-EXIT                 00109100
109200         IF WS-TRAN-OK                                            00109200
109300             ADD 1 TO WK-RETURN-LINE-NO                           00109300
109400             ADD 1 TO RI-COUNT                                    00109400
109500             MOVE PS-NEXT-RETURN-SEQ TO                           00109500
109600                         RI-RET-ID(RI-COUNT)                      00109600
109700             MOVE TXN-RT-SALE-ID TO                               00109700
109800                         RI-SALE-ID(RI-COUNT)                     00109800
109900             MOVE TXN-RT-LINE(IX1) TO                             00109900
110000                         RI-LINE(RI-COUNT)                        00110000
110100             MOVE TXN-RT-PROD-ID(IX1) TO                          00110100
110200                         RI-PROD-ID(RI-COUNT)                     00110200
110300             MOVE TXN-RT-QTY(IX1) TO                              00110300
110400                         RI-QTY(RI-COUNT)                         00110400
110500             MOVE SI-UNIT-PRICE(IX2) TO                           00110500
110600                         RI-UNIT-PRICE(RI-COUNT)                  00110600
110700             MOVE TXN-RT-REFUND-AMT(IX1) TO                       00110700
110800                         RI-REFUND-AMT(RI-COUNT)                  00110800
110900             ADD TXN-RT-REFUND-AMT(IX1) TO                        00110900
111000                         WK-REFUND-TOTAL                          00111000
111100         END-IF                                                   00111100
111200     END-IF.                                                      00111200
111300 501-EXIT.                                                        00111300
111400     EXIT.                                                        00111400
111500                                                                  00111500
111600******************************************************************00111600
111700*    510 -  LOCATE ORIGINAL SALE ITEM FOR A RETURN LINE           00111700
111800******************************************************************00111800
111900 510-FIND-SALE-ITEM.                                              00111900
112000     SET WS-SITEM-FOUND TO FALSE.                                 00112000
112100     PERFORM 511-CHECK-ONE-SALE-ITEM THRU 511-EXIT                00112100
112200         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > SI-COUNT             00112200
112300             OR (SI-SALE-ID(IX2) = TXN-RT-SALE-ID                 00112300
112400                 AND SI-LINE(IX2) = TXN-RT-LINE(IX1)).            00112400
112500     IF IX2 <= SI-COUNT                                           00112500
112600         SET WS-SITEM-FOUND TO TRUE                               00112600
112700     END-IF.                                                      00112700
112800     IF NOT WS-SITEM-FOUND                                        00112800
112900         SET WS-TRAN-OK TO FALSE                                  00112900
113000         MOVE 'ORIGINAL SALE ITEM NOT FOUND' TO                   00113000
113100                                 WK-REJECT-REASON                 00113100
113200     ELSE                                                         00113200
113300         IF TXN-RT-QTY(IX1) > SI-QTY(IX2)                         00113300
113400             SET WS-TRAN-OK TO FALSE                              00113400
113500             MOVE 'RETURN QTY EXCEEDS ORIGINAL QTY' TO            00113500
113600                                 WK-REJECT-REASON                 00113600
113700         END-IF                                                   00113700
113800     END-IF.                                                      00113800
113900 510-EXIT.                                                        00113900
114000     EXIT.                                                        00114000
114100                                                                  00114100
114200 511-CHECK-ONE-SALE-ITEM.                                         00114200
114300     CONTINUE.                                                    00114300
114400 511-EXIT.                                                        00114400
114500     EXIT.                                                        00114500
114600                                                                  00114600
114700******************************************************************00114700
114800*    520 -  U5  APPROVE A RETURN                                  00114800
114900******************************************************************00114900
115000 520-APPROVE-RETURN-TRAN.                                         00115000
115100     PERFORM 530-FIND-RETURN-HEADER THRU 530-EXIT.                00115100
115200     IF WS-TRAN-OK AND RT-STATUS(RT-IDX) NOT = 'P'                00115200
115300         SET WS-TRAN-OK TO FALSE                                  00115300
115400         MOVE 'RETURN IS NOT PENDING' TO WK-REJECT-REASON         00115400
115500     END-IF.                                                      00115500
115600     IF WS-TRAN-OK                                                00115600
115700         PERFORM 521-RESTORE-ONE-RETURN-LINE THRU 521-EXIT        00115700
115800             VARYING IX1 FROM 1 BY 1 UNTIL IX1 > RI-COUNT         00115800
115900         IF RT-REFUND-TOTAL(RT-IDX) > 0                           00115900
116000             SET WS-CUST-FOUND TO FALSE                           00116000
116100             SEARCH ALL CT-ENTRY                                  00116100
116200                 AT END                                           00116200
116300                     CONTINUE                                     00116300
116400                 WHEN CT-CUST-ID(CT-IDX) =                        00116400
116500                                 RT-CUST-ID(RT-IDX)               00116500
116600                     SET WS-CUST-FOUND TO TRUE                    00116600
116700             END-SEARCH                                           00116700
116800             IF WS-CUST-FOUND                                     00116800
116900                 ADD RT-REFUND-TOTAL(RT-IDX) TO                   00116900
117000                                 CT-CUST-BALANCE(CT-IDX)          00117000
117100                 MOVE RT-CUST-ID(RT-IDX) TO CR-CUST-ID            00117100
117200                 SET CR-TYPE-REFUND TO TRUE                       00117200
117300                 MOVE RT-REFUND-TOTAL(RT-IDX) TO CR-AMOUNT        00117300
117400                 MOVE CT-CUST-BALANCE(CT-IDX) TO                  00117400
117500                                 CR-BALANCE-AFTER                 00117500
117600                 MOVE RT-SALE-ID(RT-IDX) TO CR-SALE-ID            00117600
117700                 MOVE SPACES TO CR-DESC                           00117700
117800                 STRING 'REFUND FOR RETURN ' RT-RET-ID(RT-IDX)    00117800
117900                         DELIMITED BY SIZE INTO CR-DESC           00117900
118000                 MOVE CR-REC TO CREDIT-FILE-REC                   00118000
118100                 WRITE CREDIT-FILE-REC                            00118100
118200             END-IF                                               00118200
118300         END-IF                                                   00118300
118400         SET RET-STATUS-COMPLETED TO TRUE                         00118400
118500         MOVE RET-STATUS TO RT-STATUS(RT-IDX)                     00118500
118600     END-IF.                                                      00118600
118700 520-EXIT.                                                        00118700
118800     EXIT.                                                        00118800
118900                                                                  00118900
119000 521-RESTORE-ONE-RETURN-LINE.                                     00119000
119100     IF RI-RET-ID(IX1) = TXN-RA-RET-ID                            00119100
119200         PERFORM 535-RESTORE-ITEM-STOCK THRU 535-EXIT             00119200
119300     END-IF.                                                      00119300
119400 521-EXIT.                                                        00119400
119500     EXIT.                                                        00119500
119600                                                                  00119600
119700******************************************************************00119700
119800*    535 -  RESTORE LITRES TO THE LATEST STOCK RECORD             00119800
119900******************************************************************00119900
120000 535-RESTORE-ITEM-STOCK.                                          00120000
120100     IF ST-COUNT > 0                                              00120100
120200         PERFORM 536-SCAN-PRODUCT-TABLE THRU 536-EXIT             00120200
120300             VARYING PT-IDX FROM 1 BY 1                           00120300
120400                 UNTIL PT-IDX > PT-COUNT                          00120400
120500                 OR PT-PROD-ID(PT-IDX) = RI-PROD-ID(IX1)          00120500
120600         IF PT-IDX <= PT-COUNT                                    00120600
120700             COMPUTE WK-RESTORE-LITRES =                          00120700
120800                 PT-PROD-UNIT(PT-IDX) * 25 * RI-QTY(IX1)          00120800
120900             COMPUTE ST-STK-SOLD(ST-COUNT) =                      00120900
121000                 ST-STK-SOLD(ST-COUNT) - WK-RESTORE-LITRES        00121000
121100             IF ST-STK-SOLD(ST-COUNT) < 0                         00121100
121200                 MOVE 0 TO ST-STK-SOLD(ST-COUNT)                  00121200
121300             END-IF                                               00121300
121400             COMPUTE ST-STK-REMAINING(ST-COUNT) =                 00121400
121500                 ST-STK-CUMULATIVE(ST-COUNT) -                    00121500
121600                 ST-STK-SOLD(ST-COUNT)                            00121600
121700         END-IF                                                   00121700
121800     END-IF.                                                      00121800
121900 535-EXIT.                                                        00121900
122000     EXIT.                                                        00122000
122100                                                                  00122100
122200 536-SCAN-PRODUCT-TABLE.                                          00122200
122300     CONTINUE.                                                    00122300
122400 536-EXIT.                                                        00122400
122500     EXIT.                                                        00122500
122600                                                                  00122600
122700******************************************************************00122700
122800*    530 -  LOCATE A RETURN HEADER BY RET-ID (RA OR RJ)           00122800
122900******************************************************************00122900
123000 530-FIND-RETURN-HEADER.                                          00123000
123100     SET WS-RETURN-FOUND TO FALSE.                                00123100
123200     IF TXN-IS-RETURN-APPROVE                                     00123200
123300         SEARCH ALL RT-ENTRY                                      00123300
123400             AT END                                               00123400
123500                 SET WS-TRAN-OK TO FALSE                          00123500
123600                 MOVE 'RETURN NOT FOUND' TO WK-REJECT-REASON      00123600
123700             WHEN RT-RET-ID(RT-IDX) = TXN-RA-RET-ID               00123700
123800                 SET WS-RETURN-FOUND TO TRUE                      00123800
123900         END-SEARCH                                               00123900
124000     ELSE                                                         00124000
124100         SEARCH ALL RT-ENTRY                                      00124100
124200             AT END                                               00124200
124300                 SET WS-TRAN-OK TO FALSE                          00124300
124400                 MOVE 'RETURN NOT FOUND' TO WK-REJECT-REASON      00124400
124500             WHEN RT-RET-ID(RT-IDX) = TXN-RJ-RET-ID               00124500
124600                 SET WS-RETURN-FOUND TO TRUE                      00124600
124700         END-SEARCH                                               00124700
124800     END-IF.                                                      00124800
124900 530-EXIT.                                                        00124900
125000     EXIT.                                                        00125000
125100                                                                  00125100
125200******************************************************************00125200
125300*    540 -  U5  REJECT A RETURN                                   00125300
125400******************************************************************00125400
125500 540-REJECT-RETURN-TRAN.                                          00125500
125600     PERFORM 530-FIND-RETURN-HEADER THRU 530-EXIT.                00125600
125700     IF WS-TRAN-OK AND RT-STATUS(RT-IDX) NOT = 'P'                00125700
125800         SET WS-TRAN-OK TO FALSE                                  00125800
125900         MOVE 'RETURN IS NOT PENDING' TO WK-REJECT-REASON         00125900
126000     END-IF.                                                      00126000
126100     IF WS-TRAN-OK                                                00126100
126200         SET RET-STATUS-REJECTED TO TRUE                          00126200
126300         MOVE RET-STATUS TO RT-STATUS(RT-IDX)                     00126300
126400     END-IF.                                                      00126400
126500 540-EXIT.                                                        00126500
126600     EXIT.                                                        00126600
126700                                                                  00126700
126800******************************************************************00126800
126900*    600 -  U6  STOCK DELIVERY                                    00126900
127000******************************************************************00127000
127100 600-POST-DELIVERY-TRAN.                                          00127100
127200     ADD 1 TO ST-COUNT.                                           00127200
127300     IF ST-COUNT = 1                                              00127300
127400         MOVE TXN-DL-QTY TO ST-STK-CUMULATIVE(ST-COUNT)           00127400
127500     ELSE                                                         00127500
127600         COMPUTE ST-STK-CUMULATIVE(ST-COUNT) =                    00127600
127700             ST-STK-REMAINING(ST-COUNT - 1) + TXN-DL-QTY          00127700
127800     END-IF.                                                      00127800
127900     COMPUTE ST-STK-SEQ(ST-COUNT) = ST-COUNT.                     00127900
128000     MOVE TXN-DL-QTY TO ST-STK-DELIVERED(ST-COUNT).               00128000
128100     MOVE TXN-DL-PRICE TO ST-STK-PRICE(ST-COUNT).                 00128100
128200     MOVE TXN-DL-SUPPLIER TO ST-STK-SUPPLIER(ST-COUNT).           00128200
128300     MOVE 0 TO ST-STK-SOLD(ST-COUNT).                             00128300
128400     MOVE ST-STK-CUMULATIVE(ST-COUNT) TO                          00128400
128500                                 ST-STK-REMAINING(ST-COUNT).      00128500
128600     PERFORM 610-COMPUTE-UTILIZATION-PCT THRU 610-EXIT.           00128600
128700 600-EXIT.                                                        00128700
128800     EXIT.                                                        00128800
128900                                                                  00128900
129000******************************************************************00129000
129100*    610 -  COMPUTE UTILIZATION % ON THE NEW DELIVERY RECORD.     00129100
129200*    SOLD IS ALWAYS ZERO THE MOMENT A DELIVERY IS POSTED, SO THIS 00129200
129300*    ALWAYS COMES OUT ZERO HERE - THE FIELD EXISTS BECAUSE THE    00129300
129400*    RULE SAYS TO COMPUTE IT ON EVERY NEW STOCK RECORD, NOT       00129400
129500*    BECAUSE THIS PARAGRAPH HAS A USE FOR A NONZERO RESULT.       00129500
129600*    NO COPYBOOK OR REPORT CARRIES A UTILIZATION FIELD, SO THE    00129600
129700*    RESULT STOPS HERE - SEE THE DESIGN NOTES.                    00129700
129800******************************************************************00129800
129900 610-COMPUTE-UTILIZATION-PCT.                                     00129900
130000     IF ST-STK-CUMULATIVE(ST-COUNT) = 0                           00130000
130100         MOVE 0 TO WK-UTILIZATION-PCT                             00130100
130200     ELSE                                                         00130200
130300         COMPUTE WK-UTILIZATION-PCT ROUNDED =                     00130300
130400             (ST-STK-SOLD(ST-COUNT) /                             00130400
130500                 ST-STK-CUMULATIVE(ST-COUNT)) * 100               00130500
130600     END-IF.                                                      00130600
130700 610-EXIT.                                                        00130700
130800     EXIT.                                                        00130800
130900                                                                  00130900
131000******************************************************************00131000
131100*    900 -  WRITE A REJECTED TRANSACTION TO ERROR-FILE            00131100
131200******************************************************************00131200
131300 900-REPORT-ERROR.                                                00131300
131400     MOVE SPACES TO ERROR-FILE-REC.                               00131400
131500     STRING 'REJECTED TXN-CODE=' TXN-CODE                         00131500
131600             ' REASON: ' WK-REJECT-REASON                         00131600
131700             DELIMITED BY SIZE INTO ERROR-FILE-REC.               00131700
131800     WRITE ERROR-FILE-REC.                                        00131800
131900 900-EXIT.                                                        00131900
132000     EXIT.                                                        00132000
132100                                                                  00132100
132200******************************************************************00132200
132300*    950 -  REWRITE CUSTOMER, STOCK AND RETURN MASTERS FROM       00132300
132400*           THEIR WORKING-STORAGE TABLES                          00132400
132500******************************************************************00132500
132600 950-REWRITE-MASTERS.                                             00132600
132700     CLOSE CUSTOMER-FILE.                                         00132700
132800     OPEN OUTPUT CUSTOMER-FILE.                                   00132800
132900     PERFORM 951-WRITE-ONE-CUSTOMER THRU 951-EXIT                 00132900
133000         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > CT-COUNT.            00133000
133100     CLOSE CUSTOMER-FILE.                                         00133100
133200                                                                  00133200
133300     CLOSE STOCK-FILE.                                            00133300
133400     OPEN OUTPUT STOCK-FILE.                                      00133400
133500     PERFORM 952-WRITE-ONE-STOCK-REC THRU 952-EXIT                00133500
133600         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > ST-COUNT.            00133600
133700     CLOSE STOCK-FILE.                                            00133700
133800                                                                  00133800
133900     CLOSE RETURN-FILE.                                           00133900
134000     OPEN OUTPUT RETURN-FILE.                                     00134000
134100     PERFORM 953-WRITE-ONE-RETURN-HDR THRU 953-EXIT               00134100
134200         VARYING IX1 FROM 1 BY 1 UNTIL IX1 > RT-COUNT.            00134200
134300     CLOSE RETURN-FILE.                                           00134300
134400 950-EXIT.                                                        00134400
134500     EXIT.                                                        00134500
134600                                                                  00134600
134700 951-WRITE-ONE-CUSTOMER.                                          00134700
134800     MOVE CT-CUST-ID(IX1)       TO CUST-ID.                       00134800
134900     MOVE CT-CUST-NAME(IX1)     TO CUST-NAME.                     00134900
135000     MOVE CT-CUST-PHONE(IX1)    TO CUST-PHONE.                    00135000
135100     MOVE CT-CUST-EMAIL(IX1)    TO CUST-EMAIL.                    00135100
135200     MOVE CT-CUST-TYPE(IX1)     TO CUST-TYPE.                     00135200
135300     MOVE CT-CUST-STATUS(IX1)   TO CUST-STATUS.                   00135300
135400     MOVE CT-CUST-BALANCE(IX1)  TO CUST-BALANCE.                  00135400
135500     MOVE CT-CUST-CR-LIMIT(IX1) TO CUST-CREDIT-LIMIT.             00135500
135600     MOVE CT-CUST-TOT-PUR(IX1)  TO CUST-TOTAL-PURCHASES.          00135600
135700     MOVE CT-CUST-LAST-PUR(IX1) TO CUST-LAST-PURCHASE.            00135700
135800     MOVE CUST-REC TO CUSTOMER-FILE-REC.                          00135800
135900     WRITE CUSTOMER-FILE-REC.                                     00135900
136000 951-EXIT.                                                        00136000
136100     EXIT.                                                        00136100
136200                                                                  00136200
136300 952-WRITE-ONE-STOCK-REC.                                         00136300
136400     MOVE ST-STK-SEQ(IX1)       TO STK-SEQ.                       00136400
136500     MOVE ST-STK-DELIVERED(IX1) TO STK-DELIVERED-QTY.             00136500
136600     MOVE ST-STK-PRICE(IX1)     TO STK-PRICE.                     00136600
136700     MOVE ST-STK-SUPPLIER(IX1)  TO STK-SUPPLIER.                  00136700
136800     MOVE ST-STK-CUMULATIVE(IX1) TO STK-CUMULATIVE.               00136800
136900     MOVE ST-STK-SOLD(IX1)      TO STK-SOLD.                      00136900
137000     MOVE ST-STK-REMAINING(IX1) TO STK-REMAINING.                 00137000
137100     MOVE STK-REC TO STOCK-FILE-REC.                              00137100
137200     WRITE STOCK-FILE-REC.                                        00137200
137300 952-EXIT.                                                        00137300
137400     EXIT.                                                        00137400
137500                                                                  00137500
137600 953-WRITE-ONE-RETURN-HDR.                                        00137600
137700     SET RETN-IS-HEADER TO TRUE.                                  00137700
137800     MOVE RT-RET-ID(IX1)       TO RET-ID.                         00137800
137900     MOVE RT-TXN-ID(IX1)       TO RET-TXN-ID.                     00137900
138000     MOVE RT-SALE-ID(IX1)      TO RET-SALE-ID.                    00138000
138100     MOVE RT-CUST-ID(IX1)      TO RET-CUST-ID.                    00138100
138200     MOVE RT-STATUS(IX1)       TO RET-STATUS.                     00138200
138300     MOVE RT-REFUND-TOTAL(IX1) TO RET-REFUND-TOTAL.               00138300
138400     MOVE RET-REC TO RETN-BODY.                                   00138400
138500     WRITE RETURN-FILE-REC.                                       00138500
138600     PERFORM 954-WRITE-ONE-RETURN-ITEM THRU 954-EXIT              00138600
138700         VARYING IX2 FROM 1 BY 1 UNTIL IX2 > RI-COUNT.            00138700
138800 953-EXIT.                                                        00138800
138900     EXIT.                                                        00138900
139000                                                                  00139000
139100 954-WRITE-ONE-RETURN-ITEM.                                       00139100
139200     IF RI-RET-ID(IX2) = RT-RET-ID(IX1)                           00139200
139300         SET RETN-IS-ITEM TO TRUE                                 00139300
139400         MOVE RI-RET-ID(IX2)    TO RITEM-RET-ID                   00139400
139500         MOVE RI-LINE(IX2)      TO RITEM-LINE-NO                  00139500
139600         MOVE RI-SALE-ID(IX2)   TO RITEM-SALE-ID                  00139600
139700         MOVE RI-LINE(IX2)      TO RITEM-LINE                     00139700
139800         MOVE RI-PROD-ID(IX2)   TO RITEM-PROD-ID                  00139800
139900         MOVE RI-QTY(IX2)       TO RITEM-QTY                      00139900
140000         MOVE RI-UNIT-PRICE(IX2) TO RITEM-UNIT-PRICE              00140000
140100         MOVE RI-REFUND-AMT(IX2) TO RITEM-REFUND-AMT              00140100
140200         MOVE RITEM-REC TO RETN-BODY                              00140200
140300         WRITE RETURN-FILE-REC                                    00140300
140400     END-IF.                                                      00140400
140500 954-EXIT.                                                        00140500
140600     EXIT.                                                        00140600
140700                                                                  00140700
140800******************************************************************00140800
140900*    990 -  CLOSE REMAINING FILES AND DISPLAY RUN TOTALS          00140900
141000******************************************************************00141000
141100 990-TERMINATION.                                                 00141100
141200     CLOSE PRODUCT-FILE TXN-FILE SALE-FILE SALEITEM-FILE          00141200
141300           PAYMENT-FILE CREDIT-FILE ERROR-FILE.                   00141300
141400     DISPLAY 'PSPOST01 - TRANSACTIONS READ    : '                 00141400
141500             WS-TOTAL-TXN-READ.                                   00141500
141600     DISPLAY 'PSPOST01 - TRANSACTIONS POSTED  : '                 00141600
141700             WS-TOTAL-TXN-POSTED.                                 00141700
141800     DISPLAY 'PSPOST01 - TRANSACTIONS REJECTED: '                 00141800
141900             WS-TOTAL-TXN-REJECTED.                               00141900
142000 990-EXIT.                                                        00142000
142100     EXIT.                                                        00142100
