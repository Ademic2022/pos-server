000100 IDENTIFICATION DIVISION.                                         00000100
000200******************************************************************00000200
000300 PROGRAM-ID.    PSRPT01.                                          00000300
000400 AUTHOR.        R K BANCROFT.                                     00000400
000500 INSTALLATION.  KEGLINE DISTRIBUTORS - BATCH SYSTEMS GROUP.       00000500
000600 DATE-WRITTEN.  02/03/87.                                         00000600
000700 DATE-COMPILED.                                                   00000700
000800 SECURITY.      COMPANY CONFIDENTIAL.                             00000800
000900******************************************************************00000900
001000*  PSRPT01  --  DAILY SALES REPORT AND CUSTOMER STATISTICS       *00001000
001100*                                                                *00001100
001200*  READS SALE-FILE, SALEITEM-FILE, PAYMENT-FILE AND CREDIT-FILE  *00001200
001300*  AS PRODUCED BY PSPOST01, PLUS THE REWRITTEN CUSTOMER-FILE,    *00001300
001400*  AND PRINTS THE DAILY SALES REPORT - ONE DETAIL LINE PER SALE, *00001400
001500*  A TOTAL LINE ON EACH CHANGE OF SALE-DATE, A GRAND-TOTAL BLOCK *00001500
001600*  FOR THE WHOLE RUN AND A CUSTOMER STATISTICS BLOCK.            *00001600
001700*                                                                *00001700
001800*  SALE-FILE IS ALREADY IN SALE-ID (HENCE DATE) SEQUENCE AS      *00001800
001900*  WRITTEN BY PSPOST01, SO NO SORT STEP IS NEEDED AHEAD OF THE   *00001900
002000*  CONTROL BREAK.  SALE-ITEM, PAYMENT AND CREDIT TOTALS ARE      *00002000
002100*  ACCUMULATED INTO A SALE-ID TABLE AND SEARCHED WITH SEARCH     *00002100
002200*  ALL WHEN THE DETAIL LINE FOR EACH SALE IS BUILT.              *00002200
002300*                                                                *00002300
002400*  CHANGE LOG                                                    *00002400
002500*  ----------                                                    *00002500
002600*  1987-02-03  RKB  PS-0101  ORIGINAL PROGRAM - SALE DETAIL AND  *00002600
002700*                            DATE TOTAL LINES ONLY.              *00002700
002800*  1990-05-19  RKB  PS-0108  ADDED GRAND-TOTAL BLOCK AT END OF   *00002800
002900*                            REPORT.                             *00002900
003000*  1993-02-11  DLH  PS-0115  ADDED AVERAGE SALE AMOUNT AND TOTAL *00003000
003100*                            DISCOUNTS TO THE GRAND-TOTAL BLOCK. *00003100
003200*  1998-10-06  MKS  PS-0127  YEAR-2000 REVIEW - SALE-DATE IS      00003200
003300*                            CCYYMMDD THROUGHOUT, NO CHANGE      *00003300
003400*                            REQUIRED.                           *00003400
003500*  2004-08-22  JWP  PS-0134  ADDED CUSTOMER STATISTICS BLOCK -    00003500
003600*                            COUNTS BY TYPE/STATUS, CREDIT        00003600
003700*                            ISSUED AND OUTSTANDING BALANCE.     *00003700
003800*  2012-09-14  JWP  PS-0140  PAGE OVERFLOW NOW BREAKS ON LINE     00003800
003900*                            COUNT, NOT ON SALE-DATE, SO A BUSY   00003900
004000*                            DAY SPANS MULTIPLE PAGES.            00004000
004100*  2026-07-14  RKB  PS-0143  REWORKED FOR THE REVISED SALE-REC,   00004100
004200*                            CREDIT-REC AND CUSTOMER-REC LAYOUTS.*00004200
004300*  2026-07-30  TJM  PS-0151  CREDIT ISSUED ON THE STATISTICS      00004300
004400*                            BLOCK NOW EXCLUDES TYPE E (EARNED)   00004400
004500*                            SO IT MATCHES CASH/CHEQUE CREDIT     00004500
004600*                            ONLY.                                00004600
004700*  2026-08-04  TJM  PS-0158  WIDENED INPUT COPYBOOKS, NO LOGIC    00004700
004800*                            CHANGE.                              00004800
004900*  2026-08-08  RKB  PS-0161  YEAR-2026 REVIEW - NO CHANGES        00004900
005000*                            REQUIRED, DATE FIELDS ARE CCYYMMDD. *00005000
005100*  2026-08-09  TJM  PS-0162  ACCEPT FROM DATE RETURNS A 2-DIGIT  *00005100
005200*                            YEAR - WS-CURRENT-DATE IS CCYYMMDD, *00005200
005300*                            SO THE ACCEPT NOW SPECIFIES THE     *00005300
005400*                            YYYYMMDD FORM TO GET A 4-DIGIT YEAR.*00005400
005500*  2026-08-09  TJM  PS-0163  DATE-TOTAL AND GRAND-TOTAL BLOCKS    00005500
005600*                            NOW BREAK SALES OUT RETAIL/         *00005600
005700*                            WHOLESALE, PAYMENTS OUT BY METHOD    00005700
005800*                            AND THE CREDIT LEDGER OUT BY TYPE    00005800
005900*                            U/E/D, PER THE REVISED REPORT       *00005900
006000*                            FORMAT.  CREDIT-ISSUED ON THE        00006000
006100*                            STATISTICS BLOCK NOW SUMS            00006100
006200*                            CUST-CREDIT-LIMIT OFF THE CUSTOMER   00006200
006300*                            MASTER INSTEAD OF TYPE-A LEDGER      00006300
006400*                            ENTRIES - THAT IS THE CREDIT ON      00006400
006500*                            OFFER, NOT CREDIT USED TODAY.        00006500
006600*  2026-08-09  TJM  PS-0164  RUN SWITCHES MOVED TO STANDALONE     00006600
006700*                            77-LEVEL ITEMS PER THE OLDER WORK-   00006700
006800*                            SHEET PROGRAMS' CONVENTION.          00006800
006900******************************************************************00006900
007000                                                                  00007000
007100 ENVIRONMENT DIVISION.                                            00007100
007200 CONFIGURATION SECTION.                                           00007200
007300 SOURCE-COMPUTER.  IBM-390.                                       00007300
007400 OBJECT-COMPUTER.  IBM-390.                                       00007400
007500 SPECIAL-NAMES.                                                   00007500
007600     C01 IS TOP-OF-FORM                                           00007600
007700     CLASS POS-ALPHA    IS 'A' THRU 'Z'                           00007700
007800     UPSI-0 IS PS-TEST-RUN-SWITCH.                                00007800
007900                                                                  00007900
008000 INPUT-OUTPUT SECTION.                                            00008000
008100 FILE-CONTROL.                                                    00008100
008200     SELECT SALE-FILE      ASSIGN TO SALEFILE                     00008200
008300         ACCESS MODE IS SEQUENTIAL                                00008300
008400         FILE STATUS  IS FS-SALE.                                 00008400
008500                                                                  00008500
008600     SELECT SALEITEM-FILE  ASSIGN TO SITMFILE                     00008600
008700         ACCESS MODE IS SEQUENTIAL                                00008700
008800         FILE STATUS  IS FS-SITEM.                                00008800
008900                                                                  00008900
009000     SELECT PAYMENT-FILE   ASSIGN TO PAYFILE                      00009000
009100         ACCESS MODE IS SEQUENTIAL                                00009100
009200         FILE STATUS  IS FS-PAY.                                  00009200
009300                                                                  00009300
009400     SELECT CREDIT-FILE    ASSIGN TO CREDFILE                     00009400
009500         ACCESS MODE IS SEQUENTIAL                                00009500
009600         FILE STATUS  IS FS-CREDIT.                               00009600
009700                                                                  00009700
009800     SELECT CUSTOMER-FILE  ASSIGN TO CUSTFILE                     00009800
009900         ACCESS MODE IS SEQUENTIAL                                00009900
010000         FILE STATUS  IS FS-CUSTOMER.                             00010000
010100                                                                  00010100
010200     SELECT REPORT-FILE    ASSIGN TO RPTFILE                      00010200
010300         ACCESS MODE IS SEQUENTIAL                                00010300
010400         FILE STATUS  IS FS-REPORT.                               00010400
010500                                                                  00010500
010600 DATA DIVISION.                                                   00010600
010700 FILE SECTION.                                                    00010700
010800                                                                  00010800
010900 FD  SALE-FILE                                                    00010900
011000     RECORDING MODE IS F                                          00011000
011100     LABEL RECORDS ARE STANDARD                                   00011100
011200     BLOCK CONTAINS 0 RECORDS                                     00011200
011300     DATA RECORD IS SALE-FILE-REC.                                00011300
011400 01  SALE-FILE-REC                PIC X(80).                      00011400
011500                                                                  00011500
011600 FD  SALEITEM-FILE                                                00011600
011700     RECORDING MODE IS F                                          00011700
011800     LABEL RECORDS ARE STANDARD                                   00011800
011900     BLOCK CONTAINS 0 RECORDS                                     00011900
012000     DATA RECORD IS SITEM-FILE-REC.                               00012000
012100 01  SITEM-FILE-REC               PIC X(40).                      00012100
012200                                                                  00012200
012300 FD  PAYMENT-FILE                                                 00012300
012400     RECORDING MODE IS F                                          00012400
012500     LABEL RECORDS ARE STANDARD                                   00012500
012600     BLOCK CONTAINS 0 RECORDS                                     00012600
012700     DATA RECORD IS PAY-FILE-REC.                                 00012700
012800 01  PAY-FILE-REC                 PIC X(30).                      00012800
012900                                                                  00012900
013000 FD  CREDIT-FILE                                                  00013000
013100     RECORDING MODE IS F                                          00013100
013200     LABEL RECORDS ARE STANDARD                                   00013200
013300     BLOCK CONTAINS 0 RECORDS                                     00013300
013400     DATA RECORD IS CREDIT-FILE-REC.                              00013400
013500 01  CREDIT-FILE-REC              PIC X(70).                      00013500
013600                                                                  00013600
013700 FD  CUSTOMER-FILE                                                00013700
013800     RECORDING MODE IS F                                          00013800
013900     LABEL RECORDS ARE STANDARD                                   00013900
014000     BLOCK CONTAINS 0 RECORDS                                     00014000
014100     DATA RECORD IS CUSTOMER-FILE-REC.                            00014100
014200 01  CUSTOMER-FILE-REC            PIC X(120).                     00014200
014300                                                                  00014300
014400 FD  REPORT-FILE                                                  00014400
014500     RECORDING MODE IS F                                          00014500
014600     LABEL RECORDS ARE STANDARD                                   00014600
014700     BLOCK CONTAINS 0 RECORDS                                     00014700
014800     DATA RECORD IS REPORT-FILE-REC.                              00014800
014900 01  REPORT-FILE-REC              PIC X(132).                     00014900
015000                                                                  00015000
015100 WORKING-STORAGE SECTION.                                         00015100
015200******************************************************************00015200
015300*    FILE STATUS BYTES                                            00015300
015400******************************************************************00015400
015500 01  WS-FILE-STATUSES.                                            00015500
015600     05  FS-SALE                  PIC X(02) VALUE SPACES.         00015600
015700         88  FS-SALE-OK               VALUE '00'.                 00015700
015800         88  FS-SALE-EOF              VALUE '10'.                 00015800
015900     05  FS-SITEM                 PIC X(02) VALUE SPACES.         00015900
016000         88  FS-SITEM-EOF             VALUE '10'.                 00016000
016100     05  FS-PAY                   PIC X(02) VALUE SPACES.         00016100
016200         88  FS-PAY-EOF               VALUE '10'.                 00016200
016300     05  FS-CREDIT                PIC X(02) VALUE SPACES.         00016300
016400         88  FS-CREDIT-EOF            VALUE '10'.                 00016400
016500     05  FS-CUSTOMER              PIC X(02) VALUE SPACES.         00016500
016600         88  FS-CUSTOMER-EOF          VALUE '10'.                 00016600
016700     05  FS-REPORT                PIC X(02) VALUE SPACES.         00016700
016800     05  FILLER                   PIC X(02) VALUE SPACES.         00016800
016900                                                                  00016900
017000******************************************************************00017000
017100*    RUN SWITCHES - STANDALONE PER HOUSE CONVENTION, NOT GROUPED  00017100
017200******************************************************************00017200
017300 77  WS-SALE-EOF-SW               PIC X(01) VALUE 'N'.            00017300
017400     88  WS-SALE-EOF                  VALUE 'Y'.                  00017400
017500 77  WS-FIRST-SALE-SW             PIC X(01) VALUE 'Y'.            00017500
017600     88  WS-FIRST-SALE                VALUE 'Y'.                  00017600
017700                                                                  00017700
017800******************************************************************00017800
017900*    CURRENT DATE/TIME AND PAGE/LINE CONTROL                      00017900
018000******************************************************************00018000
018100 01  WS-CURRENT-DATE-TIME.                                        00018100
018200     05  WS-CURRENT-DATE          PIC 9(8).                       00018200
018300     05  WS-CURRENT-DATE-R REDEFINES WS-CURRENT-DATE.             00018300
018400         10  WS-CURR-CCYY         PIC 9(4).                       00018400
018500         10  WS-CURR-MM           PIC 9(2).                       00018500
018600         10  WS-CURR-DD           PIC 9(2).                       00018600
018700     05  WS-CURRENT-TIME          PIC 9(8).                       00018700
018800     05  FILLER                   PIC X(01).                      00018800
018900 01  WS-PRINT-CONTROL.                                            00018900
019000     05  WS-PAGE-NO               PIC 9(4) COMP VALUE 0.          00019000
019100     05  WS-LINE-CNT              PIC 9(3) COMP VALUE 99.         00019100
019200     05  WS-LINES-PER-PAGE        PIC 9(3) COMP VALUE 55.         00019200
019300     05  FILLER                   PIC X(01).                      00019300
019400                                                                  00019400
019500******************************************************************00019500
019600*    DATE CONTROL-BREAK AND GRAND-TOTAL ACCUMULATORS              00019600
019700*                                                                 00019700
019800*    EACH BLOCK CARRIES SALES SPLIT RETAIL/WHOLESALE, PAYMENTS    00019800
019900*    SPLIT BY TENDER METHOD AND THE CREDIT LEDGER SPLIT BY        00019900
020000*    TYPE U (APPLIED), E (EARNED) AND D (DEBT INCURRED) - SEE     00020000
020100*    PS-0163.                                                     00020100
020200******************************************************************00020200
020300 01  WS-DATE-TOTALS.                                              00020300
020400     05  WS-SAVE-SALE-DATE        PIC 9(8) VALUE 0.               00020400
020500     05  WS-SAVE-SALE-DATE-R REDEFINES WS-SAVE-SALE-DATE.         00020500
020600         10  WS-SAVE-CCYY         PIC 9(4).                       00020600
020700         10  WS-SAVE-MM           PIC 9(2).                       00020700
020800         10  WS-SAVE-DD           PIC 9(2).                       00020800
020900     05  WS-DATE-SALE-CNT         PIC 9(5) COMP VALUE 0.          00020900
021000     05  WS-DATE-SUBTOTAL         PIC S9(10)V99 COMP-3            00021000
021100                                   VALUE 0.                       00021100
021200     05  WS-DATE-DISCOUNT         PIC S9(10)V99 COMP-3            00021200
021300                                   VALUE 0.                       00021300
021400     05  WS-DATE-TOTAL            PIC S9(10)V99 COMP-3            00021400
021500                                   VALUE 0.                       00021500
021600     05  WS-DATE-RETAIL-TOTAL     PIC S9(10)V99 COMP-3            00021600
021700                                   VALUE 0.                       00021700
021800     05  WS-DATE-WHOLESALE-TOTAL  PIC S9(10)V99 COMP-3            00021800
021900                                   VALUE 0.                       00021900
022000     05  WS-DATE-PAY-CASH         PIC S9(10)V99 COMP-3            00022000
022100                                   VALUE 0.                       00022100
022200     05  WS-DATE-PAY-TRANSFER     PIC S9(10)V99 COMP-3            00022200
022300                                   VALUE 0.                       00022300
022400     05  WS-DATE-PAY-CREDIT       PIC S9(10)V99 COMP-3            00022400
022500                                   VALUE 0.                       00022500
022600     05  WS-DATE-PAY-PART         PIC S9(10)V99 COMP-3            00022600
022700                                   VALUE 0.                       00022700
022800     05  WS-DATE-CREDIT-APPLIED   PIC S9(10)V99 COMP-3            00022800
022900                                   VALUE 0.                       00022900
023000     05  WS-DATE-CREDIT-EARNED    PIC S9(10)V99 COMP-3            00023000
023100                                   VALUE 0.                       00023100
023200     05  WS-DATE-CREDIT-DEBT      PIC S9(10)V99 COMP-3            00023200
023300                                   VALUE 0.                       00023300
023400     05  FILLER                   PIC X(01).                      00023400
023500 01  WS-GRAND-TOTALS.                                             00023500
023600     05  WS-GRAND-SALE-CNT        PIC 9(7) COMP VALUE 0.          00023600
023700     05  WS-GRAND-SUBTOTAL        PIC S9(10)V99 COMP-3            00023700
023800                                   VALUE 0.                       00023800
023900     05  WS-GRAND-DISCOUNT        PIC S9(10)V99 COMP-3            00023900
024000                                   VALUE 0.                       00024000
024100     05  WS-GRAND-TOTAL           PIC S9(10)V99 COMP-3            00024100
024200                                   VALUE 0.                       00024200
024300     05  WS-GRAND-AVG-SALE        PIC S9(10)V99 COMP-3            00024300
024400                                   VALUE 0.                       00024400
024500     05  WS-GRAND-RETAIL-TOTAL    PIC S9(10)V99 COMP-3            00024500
024600                                   VALUE 0.                       00024600
024700     05  WS-GRAND-WHOLESALE-TOTAL PIC S9(10)V99 COMP-3            00024700
024800                                   VALUE 0.                       00024800
024900     05  WS-GRAND-PAY-CASH        PIC S9(10)V99 COMP-3            00024900
025000                                   VALUE 0.                       00025000
025100     05  WS-GRAND-PAY-TRANSFER    PIC S9(10)V99 COMP-3            00025100
025200                                   VALUE 0.                       00025200
025300     05  WS-GRAND-PAY-CREDIT      PIC S9(10)V99 COMP-3            00025300
025400                                   VALUE 0.                       00025400
025500     05  WS-GRAND-PAY-PART        PIC S9(10)V99 COMP-3            00025500
025600                                   VALUE 0.                       00025600
025700     05  WS-GRAND-CREDIT-APPLIED  PIC S9(10)V99 COMP-3            00025700
025800                                   VALUE 0.                       00025800
025900     05  WS-GRAND-CREDIT-EARNED   PIC S9(10)V99 COMP-3            00025900
026000                                   VALUE 0.                       00026000
026100     05  WS-GRAND-CREDIT-DEBT     PIC S9(10)V99 COMP-3            00026100
026200                                   VALUE 0.                       00026200
026300     05  FILLER                   PIC X(01).                      00026300
026400                                                                  00026400
026500******************************************************************00026500
026600*    CUSTOMER STATISTICS ACCUMULATORS                             00026600
026700*                                                                 00026700
026800*    WS-CUST-CREDIT-ISSUED IS THE SUM OF CUST-CREDIT-LIMIT OVER   00026800
026900*    THE CUSTOMER MASTER - THE CREDIT THE SHOP HAS EXTENDED,      00026900
027000*    NOT ANY PARTICULAR DAY'S LEDGER ACTIVITY.  SEE PS-0163.      00027000
027100******************************************************************00027100
027200 01  WS-CUST-STATS.                                               00027200
027300     05  WS-CUST-TOTAL-CNT        PIC 9(6) COMP VALUE 0.          00027300
027400     05  WS-CUST-RETAIL-CNT       PIC 9(6) COMP VALUE 0.          00027400
027500     05  WS-CUST-WHOLESALE-CNT    PIC 9(6) COMP VALUE 0.          00027500
027600     05  WS-CUST-ACTIVE-CNT       PIC 9(6) COMP VALUE 0.          00027600
027700     05  WS-CUST-INACTIVE-CNT     PIC 9(6) COMP VALUE 0.          00027700
027800     05  WS-CUST-BLOCKED-CNT      PIC 9(6) COMP VALUE 0.          00027800
027900     05  WS-CUST-CREDIT-ISSUED    PIC S9(10)V99 COMP-3            00027900
028000                                   VALUE 0.                       00028000
028100     05  WS-CUST-OUTSTANDING      PIC S9(10)V99 COMP-3            00028100
028200                                   VALUE 0.                       00028200
028300     05  FILLER                   PIC X(01).                      00028300
028400                                                                  00028400
028500******************************************************************00028500
028600*    WORKING COPIES OF EACH RECORD LAYOUT                         00028600
028700******************************************************************00028700
028800 COPY PSSALER.                                                    00028800
028900 COPY PSSITMR.                                                    00028900
029000 COPY PSPAYR.                                                     00029000
029100 COPY PSCREDR.                                                    00029100
029200 COPY PSCUSTR.                                                    00029200
029300                                                                  00029300
029400******************************************************************00029400
029500*    SALE-ID TABLE - ITEM COUNT, PAYMENT-BY-METHOD AND CREDIT-    00029500
029600*    LEDGER-BY-TYPE TOTALS ACCUMULATED PER SALE BEFORE THE        00029600
029700*    DETAIL LINE (AND THE DATE/GRAND BREAKDOWN LINES) ARE         00029700
029800*    PRINTED.                                                     00029800
029900******************************************************************00029900
030000 01  SL-SALE-TABLE.                                               00030000
030100     05  SL-COUNT                 PIC 9(4) COMP VALUE 0.          00030100
030200     05  SL-ENTRY OCCURS 1 TO 3000 TIMES                          00030200
030300             DEPENDING ON SL-COUNT                                00030300
030400             ASCENDING KEY IS SL-SALE-ID                          00030400
030500             INDEXED BY SL-IDX.                                   00030500
030600         10  SL-SALE-ID           PIC 9(6).                       00030600
030700         10  SL-ITEM-CNT          PIC 9(3) COMP.                  00030700
030800         10  SL-PAY-TOTAL         PIC S9(10)V99 COMP-3.           00030800
030900         10  SL-PAY-CASH          PIC S9(10)V99 COMP-3.           00030900
031000         10  SL-PAY-TRANSFER      PIC S9(10)V99 COMP-3.           00031000
031100         10  SL-PAY-CREDIT        PIC S9(10)V99 COMP-3.           00031100
031200         10  SL-PAY-PART          PIC S9(10)V99 COMP-3.           00031200
031300         10  SL-CREDIT-APPLIED    PIC S9(10)V99 COMP-3.           00031300
031400         10  SL-CREDIT-EARNED     PIC S9(10)V99 COMP-3.           00031400
031500         10  SL-CREDIT-DEBT       PIC S9(10)V99 COMP-3.           00031500
031600         10  FILLER               PIC X(01).                      00031600
031700                                                                  00031700
031800******************************************************************00031800
031900*    REPORT LINES                                                 00031900
032000******************************************************************00032000
032100 01  RPT-HEADING-1.                                               00032100
032200     05  FILLER                   PIC X(01) VALUE SPACE.          00032200
032300     05  FILLER                   PIC X(30)                       00032300
032400             VALUE 'KEGLINE DISTRIBUTORS'.                        00032400
032500     05  FILLER                   PIC X(38)                       00032500
032600             VALUE 'DAILY SALES REPORT'.                          00032600
032700     05  FILLER                   PIC X(10)                       00032700
032800             VALUE 'PAGE'.                                        00032800
032900     05  RPTH1-PAGE-NO            PIC ZZZ9.                       00032900
033000     05  FILLER                   PIC X(49) VALUE SPACES.         00033000
033100                                                                  00033100
033200 01  RPT-HEADING-2.                                               00033200
033300     05  FILLER                   PIC X(01) VALUE SPACE.          00033300
033400     05  FILLER                   PIC X(12)                       00033400
033500             VALUE 'RUN DATE'.                                    00033500
033600     05  RPTH2-RUN-DATE           PIC 9999/99/99.                 00033600
033700     05  FILLER                   PIC X(105) VALUE SPACES.        00033700
033800                                                                  00033800
033900 01  RPT-HEADING-3.                                               00033900
034000     05  FILLER                   PIC X(01) VALUE SPACE.          00034000
034100     05  FILLER                   PIC X(10) VALUE 'SALE-ID'.      00034100
034200     05  FILLER                   PIC X(08) VALUE 'CUST-ID'.      00034200
034300     05  FILLER                   PIC X(06) VALUE 'TYPE'.         00034300
034400     05  FILLER                   PIC X(05) VALUE 'ITMS'.         00034400
034500     05  FILLER                   PIC X(13) VALUE 'SUBTOTAL'.     00034500
034600     05  FILLER                   PIC X(11) VALUE 'DISCOUNT'.     00034600
034700     05  FILLER                   PIC X(11) VALUE 'TOTAL'.        00034700
034800     05  FILLER                   PIC X(11) VALUE 'CREDIT'.       00034800
034900     05  FILLER                   PIC X(11) VALUE 'PAID'.         00034900
035000     05  FILLER                   PIC X(11) VALUE 'BALANCE'.      00035000
035100     05  FILLER                   PIC X(34) VALUE SPACES.         00035100
035200                                                                  00035200
035300 01  RPT-DETAIL-LINE.                                             00035300
035400     05  FILLER                   PIC X(01) VALUE SPACE.          00035400
035500     05  RPTD-SALE-ID             PIC Z(5)9.                      00035500
035600     05  FILLER                   PIC X(03) VALUE SPACES.         00035600
035700     05  RPTD-CUST-ID             PIC Z(5)9.                      00035700
035800     05  FILLER                   PIC X(02) VALUE SPACES.         00035800
035900     05  RPTD-TYPE                PIC X(01).                      00035900
036000     05  FILLER                   PIC X(05) VALUE SPACES.         00036000
036100     05  RPTD-ITEM-CNT            PIC ZZ9.                        00036100
036200     05  FILLER                   PIC X(02) VALUE SPACES.         00036200
036300     05  RPTD-SUBTOTAL            PIC Z,ZZZ,ZZ9.99-.              00036300
036400     05  FILLER                   PIC X(01) VALUE SPACES.         00036400
036500     05  RPTD-DISCOUNT            PIC Z,ZZZ,ZZ9.99-.              00036500
036600     05  FILLER                   PIC X(01) VALUE SPACES.         00036600
036700     05  RPTD-TOTAL               PIC Z,ZZZ,ZZ9.99-.              00036700
036800     05  FILLER                   PIC X(01) VALUE SPACES.         00036800
036900     05  RPTD-CREDIT-APPLIED      PIC Z,ZZZ,ZZ9.99-.              00036900
037000     05  FILLER                   PIC X(01) VALUE SPACES.         00037000
037100     05  RPTD-PAID                PIC Z,ZZZ,ZZ9.99-.              00037100
037200     05  FILLER                   PIC X(01) VALUE SPACES.         00037200
037300     05  RPTD-BALANCE             PIC Z,ZZZ,ZZ9.99-.              00037300
037400     05  FILLER                   PIC X(05) VALUE SPACES.         00037400
037500                                                                  00037500
037600 01  RPT-DATE-TOTAL-LINE.                                         00037600
037700     05  FILLER                   PIC X(01) VALUE SPACE.          00037700
037800     05  FILLER                   PIC X(09) VALUE SPACES.         00037800
037900     05  RPTT-DATE                PIC 9999/99/99.                 00037900
038000     05  FILLER                   PIC X(06)                       00038000
038100             VALUE 'TOTAL'.                                       00038100
038200     05  RPTT-SALE-CNT            PIC ZZ,ZZ9.                     00038200
038300     05  FILLER                   PIC X(01) VALUE SPACES.         00038300
038400     05  RPTT-SUBTOTAL            PIC Z,ZZZ,ZZ9.99-.              00038400
038500     05  FILLER                   PIC X(01) VALUE SPACES.         00038500
038600     05  RPTT-DISCOUNT            PIC Z,ZZZ,ZZ9.99-.              00038600
038700     05  FILLER                   PIC X(01) VALUE SPACES.         00038700
038800     05  RPTT-TOTAL               PIC Z,ZZZ,ZZ9.99-.              00038800
038900     05  FILLER                   PIC X(56) VALUE SPACES.         00038900
039000                                                                  00039000
039100 01  RPT-GRAND-LINE.                                              00039100
039200     05  FILLER                   PIC X(01) VALUE SPACE.          00039200
039300     05  RPTG-LABEL               PIC X(30) VALUE SPACES.         00039300
039400     05  RPTG-AMOUNT              PIC Z,ZZZ,ZZ9.99-.              00039400
039500     05  FILLER                   PIC X(90) VALUE SPACES.         00039500
039600                                                                  00039600
039700 01  RPT-BLANK-LINE.                                              00039700
039800     05  FILLER                   PIC X(132) VALUE SPACES.        00039800
039900                                                                  00039900
040000 PROCEDURE DIVISION.                                              00040000
040100 000-MAIN.                                                        00040100
040200     PERFORM 050-INITIALIZATION THRU 050-EXIT.                    00040200
040300     PERFORM 100-ACCUMULATE-SALE THRU 100-EXIT                    00040300
040400         UNTIL WS-SALE-EOF.                                       00040400
040500     PERFORM 250-PRINT-DATE-TOTALS THRU 250-EXIT.                 00040500
040600     PERFORM 800-PRINT-GRAND-TOTALS THRU 800-EXIT.                00040600
040700     PERFORM 700-ACCUMULATE-CUSTOMER-STATS THRU 700-EXIT.         00040700
040800     PERFORM 810-PRINT-CUSTOMER-STATS THRU 810-EXIT.              00040800
040900     PERFORM 990-TERMINATION THRU 990-EXIT.                       00040900
041000     GOBACK.                                                      00041000
041100                                                                  00041100
041200******************************************************************00041200
041300*    050 -  OPEN FILES AND LOAD THE PAYMENT/CREDIT ACCUMULATORS   00041300
041400******************************************************************00041400
041500 050-INITIALIZATION.                                              00041500
041600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00041600
041700     ACCEPT WS-CURRENT-TIME FROM TIME.                            00041700
041800     OPEN INPUT  SALE-FILE SALEITEM-FILE PAYMENT-FILE             00041800
041900                 CREDIT-FILE CUSTOMER-FILE                        00041900
042000          OUTPUT REPORT-FILE.                                     00042000
042100     IF NOT FS-SALE-OK                                            00042100
042200         DISPLAY 'PSRPT01 - CANNOT OPEN SALE-FILE, RC='           00042200
042300                 FS-SALE                                          00042300
042400         MOVE 16 TO RETURN-CODE                                   00042400
042500         MOVE 'Y' TO WS-SALE-EOF-SW                               00042500
042600     END-IF.                                                      00042600
042700     PERFORM 060-LOAD-SALE-TABLE THRU 060-EXIT.                   00042700
042800     PERFORM 070-LOAD-PAYMENT-TOTALS THRU 070-EXIT.               00042800
042900     PERFORM 080-LOAD-CREDIT-TOTALS THRU 080-EXIT.                00042900
043000     MOVE WS-CURRENT-DATE TO RPTH2-RUN-DATE.                      00043000
043100 050-EXIT.                                                        00043100
043200     EXIT.                                                        00043200
043300                                                                  00043300
043400 060-LOAD-SALE-TABLE.                                             00043400
043500     PERFORM 062-READ-SALE-ITEM THRU 062-EXIT                     00043500
043600         UNTIL FS-SITEM-EOF.                                      00043600
043700 060-EXIT.                                                        00043700
043800     EXIT.                                                        00043800
043900                                                                  00043900
044000 062-READ-SALE-ITEM.                                              00044000
044100     READ SALEITEM-FILE INTO SITEM-REC                            00044100
044200         AT END                                                   00044200
044300             SET FS-SITEM-EOF TO TRUE                             00044300
044400         NOT AT END                                               00044400
044500             SET WS-FIRST-SALE TO FALSE                           00044500
044600             PERFORM 061-ADD-SALE-ENTRY THRU 061-EXIT             00044600
044700             SEARCH ALL SL-ENTRY                                  00044700
044800                 WHEN SL-SALE-ID(SL-IDX) =                        00044800
044900                             SITEM-SALE-ID                        00044900
045000                     ADD 1 TO SL-ITEM-CNT(SL-IDX)                 00045000
045100             END-SEARCH                                           00045100
045200     END-READ.                                                    00045200
045300 062-EXIT.                                                        00045300
045400     EXIT.                                                        00045400
045500                                                                  00045500
045600 061-ADD-SALE-ENTRY.                                              00045600
045700     SEARCH ALL SL-ENTRY                                          00045700
045800         AT END                                                   00045800
045900             ADD 1 TO SL-COUNT                                    00045900
046000             MOVE SITEM-SALE-ID TO SL-SALE-ID(SL-COUNT)           00046000
046100             MOVE 0 TO SL-ITEM-CNT(SL-COUNT)                      00046100
046200             MOVE 0 TO SL-PAY-TOTAL(SL-COUNT)                     00046200
046300             MOVE 0 TO SL-PAY-CASH(SL-COUNT)                      00046300
046400             MOVE 0 TO SL-PAY-TRANSFER(SL-COUNT)                  00046400
046500             MOVE 0 TO SL-PAY-CREDIT(SL-COUNT)                    00046500
046600             MOVE 0 TO SL-PAY-PART(SL-COUNT)                      00046600
046700             MOVE 0 TO SL-CREDIT-APPLIED(SL-COUNT)                00046700
046800             MOVE 0 TO SL-CREDIT-EARNED(SL-COUNT)                 00046800
046900             MOVE 0 TO SL-CREDIT-DEBT(SL-COUNT)                   00046900
047000         WHEN SL-SALE-ID(SL-IDX) = SITEM-SALE-ID                  00047000
047100             CONTINUE                                             00047100
047200     END-SEARCH.                                                  00047200
047300 061-EXIT.                                                        00047300
047400     EXIT.                                                        00047400
047500                                                                  00047500
047600 070-LOAD-PAYMENT-TOTALS.                                         00047600
047700     PERFORM 071-READ-PAYMENT THRU 071-EXIT                       00047700
047800         UNTIL FS-PAY-EOF.                                        00047800
047900 070-EXIT.                                                        00047900
048000     EXIT.                                                        00048000
048100                                                                  00048100
048200 071-READ-PAYMENT.                                                00048200
048300     READ PAYMENT-FILE INTO PAY-REC                               00048300
048400         AT END                                                   00048400
048500             SET FS-PAY-EOF TO TRUE                               00048500
048600         NOT AT END                                               00048600
048700             SEARCH ALL SL-ENTRY                                  00048700
048800                 AT END                                           00048800
048900                     CONTINUE                                     00048900
049000                 WHEN SL-SALE-ID(SL-IDX) = PAY-SALE-ID            00049000
049100                     ADD PAY-AMOUNT TO                            00049100
049200                             SL-PAY-TOTAL(SL-IDX)                 00049200
049300                     EVALUATE TRUE                                00049300
049400                         WHEN PAY-METHOD-CASH                     00049400
049500                             ADD PAY-AMOUNT TO                    00049500
049600                                 SL-PAY-CASH(SL-IDX)              00049600
049700                         WHEN PAY-METHOD-TRANSFER                 00049700
049800                             ADD PAY-AMOUNT TO                    00049800
049900                                 SL-PAY-TRANSFER(SL-IDX)          00049900
050000                         WHEN PAY-METHOD-CREDIT                   00050000
050100                             ADD PAY-AMOUNT TO                    00050100
050200                                 SL-PAY-CREDIT(SL-IDX)            00050200
050300                         WHEN PAY-METHOD-PART                     00050300
050400                             ADD PAY-AMOUNT TO                    00050400
050500                                 SL-PAY-PART(SL-IDX)              00050500
050600                     END-EVALUATE                                 00050600
050700             END-SEARCH                                           00050700
050800     END-READ.                                                    00050800
050900 071-EXIT.                                                        00050900
051000     EXIT.                                                        00051000
051100                                                                  00051100
051200 080-LOAD-CREDIT-TOTALS.                                          00051200
051300     PERFORM 081-READ-CREDIT-ENTRY THRU 081-EXIT                  00051300
051400         UNTIL FS-CREDIT-EOF.                                     00051400
051500 080-EXIT.                                                        00051500
051600     EXIT.                                                        00051600
051700                                                                  00051700
051800 081-READ-CREDIT-ENTRY.                                           00051800
051900     READ CREDIT-FILE INTO CR-REC                                 00051900
052000         AT END                                                   00052000
052100             SET FS-CREDIT-EOF TO TRUE                            00052100
052200         NOT AT END                                               00052200
052300             IF CR-SALE-ID NOT = 0                                00052300
052400                 SEARCH ALL SL-ENTRY                              00052400
052500                     AT END                                       00052500
052600                         CONTINUE                                 00052600
052700                     WHEN SL-SALE-ID(SL-IDX) = CR-SALE-ID         00052700
052800                         EVALUATE TRUE                            00052800
052900                             WHEN CR-TYPE-USED                    00052900
053000                                 ADD CR-AMOUNT TO                 00053000
053100                                     SL-CREDIT-APPLIED(SL-IDX)    00053100
053200                             WHEN CR-TYPE-EARNED                  00053200
053300                                 ADD CR-AMOUNT TO                 00053300
053400                                     SL-CREDIT-EARNED(SL-IDX)     00053400
053500                             WHEN CR-TYPE-DEBT                    00053500
053600                                 ADD CR-AMOUNT TO                 00053600
053700                                     SL-CREDIT-DEBT(SL-IDX)       00053700
053800                         END-EVALUATE                             00053800
053900                 END-SEARCH                                       00053900
054000             END-IF                                               00054000
054100     END-READ.                                                    00054100
054200 081-EXIT.                                                        00054200
054300     EXIT.                                                        00054300
054400                                                                  00054400
054500******************************************************************00054500
054600*    100 -  MAIN LOOP - ONE DETAIL LINE PER SALE, DATE BREAK      00054600
054700******************************************************************00054700
054800 100-ACCUMULATE-SALE.                                             00054800
054900     READ SALE-FILE INTO SALE-REC                                 00054900
055000         AT END                                                   00055000
055100             SET WS-SALE-EOF TO TRUE                              00055100
055200         NOT AT END                                               00055200
055300             IF WS-FIRST-SALE                                     00055300
055400                 MOVE SALE-DATE TO WS-SAVE-SALE-DATE              00055400
055500                 SET WS-FIRST-SALE TO FALSE                       00055500
055600             END-IF                                               00055600
055700             IF SALE-DATE NOT = WS-SAVE-SALE-DATE                 00055700
055800                 PERFORM 250-PRINT-DATE-TOTALS THRU 250-EXIT      00055800
055900                 MOVE SALE-DATE TO WS-SAVE-SALE-DATE              00055900
056000             END-IF                                               00056000
056100             PERFORM 150-PRINT-HEADING THRU 150-EXIT              00056100
056200             PERFORM 200-PRINT-SALE-DETAIL THRU 200-EXIT          00056200
056300             PERFORM 210-ACCUMULATE-DATE-TOTALS THRU 210-EXIT     00056300
056400     END-READ.                                                    00056400
056500 100-EXIT.                                                        00056500
056600     EXIT.                                                        00056600
056700                                                                  00056700
056800******************************************************************00056800
056900*    150 -  PAGE HEADING, PRINTED ON OVERFLOW                     00056900
057000******************************************************************00057000
057100 150-PRINT-HEADING.                                               00057100
057200     IF WS-LINE-CNT >= WS-LINES-PER-PAGE                          00057200
057300         ADD 1 TO WS-PAGE-NO                                      00057300
057400         MOVE WS-PAGE-NO TO RPTH1-PAGE-NO                         00057400
057500         WRITE REPORT-FILE-REC FROM RPT-HEADING-1                 00057500
057600             AFTER ADVANCING PAGE                                 00057600
057700         WRITE REPORT-FILE-REC FROM RPT-HEADING-2                 00057700
057800             AFTER ADVANCING 1 LINE                               00057800
057900         WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE                00057900
058000             AFTER ADVANCING 1 LINE                               00058000
058100         WRITE REPORT-FILE-REC FROM RPT-HEADING-3                 00058100
058200             AFTER ADVANCING 1 LINE                               00058200
058300         MOVE 4 TO WS-LINE-CNT                                    00058300
058400     END-IF.                                                      00058400
058500 150-EXIT.                                                        00058500
058600     EXIT.                                                        00058600
058700                                                                  00058700
058800******************************************************************00058800
058900*    200 -  PRINT ONE SALE DETAIL LINE                            00058900
059000******************************************************************00059000
059100 200-PRINT-SALE-DETAIL.                                           00059100
059200     SET WS-FIRST-SALE TO FALSE.                                  00059200
059300     MOVE SALE-ID      TO RPTD-SALE-ID.                           00059300
059400     MOVE SALE-CUST-ID TO RPTD-CUST-ID.                           00059400
059500     MOVE SALE-TYPE    TO RPTD-TYPE.                              00059500
059600     MOVE SALE-SUBTOTAL TO RPTD-SUBTOTAL.                         00059600
059700     MOVE SALE-DISCOUNT  TO RPTD-DISCOUNT.                        00059700
059800     MOVE SALE-TOTAL     TO RPTD-TOTAL.                           00059800
059900     MOVE SALE-CREDIT-APPLIED TO RPTD-CREDIT-APPLIED.             00059900
060000     MOVE 0 TO RPTD-ITEM-CNT.                                     00060000
060100     SEARCH ALL SL-ENTRY                                          00060100
060200         AT END                                                   00060200
060300             CONTINUE                                             00060300
060400         WHEN SL-SALE-ID(SL-IDX) = SALE-ID                        00060400
060500             MOVE SL-ITEM-CNT(SL-IDX) TO RPTD-ITEM-CNT            00060500
060600             MOVE SL-PAY-TOTAL(SL-IDX) TO RPTD-PAID               00060600
060700     END-SEARCH.                                                  00060700
060800     MOVE SALE-BALANCE TO RPTD-BALANCE.                           00060800
060900     WRITE REPORT-FILE-REC FROM RPT-DETAIL-LINE                   00060900
061000         AFTER ADVANCING 1 LINE.                                  00061000
061100     ADD 1 TO WS-LINE-CNT.                                        00061100
061200 200-EXIT.                                                        00061200
061300     EXIT.                                                        00061300
061400                                                                  00061400
061500******************************************************************00061500
061600*    210 -  ROLL THE SALE INTO THE DATE AND GRAND ACCUMULATORS    00061600
061700******************************************************************00061700
061800 210-ACCUMULATE-DATE-TOTALS.                                      00061800
061900     ADD 1 TO WS-DATE-SALE-CNT.                                   00061900
062000     ADD SALE-SUBTOTAL TO WS-DATE-SUBTOTAL.                       00062000
062100     ADD SALE-DISCOUNT TO WS-DATE-DISCOUNT.                       00062100
062200     ADD SALE-TOTAL TO WS-DATE-TOTAL.                             00062200
062300     ADD 1 TO WS-GRAND-SALE-CNT.                                  00062300
062400     ADD SALE-SUBTOTAL TO WS-GRAND-SUBTOTAL.                      00062400
062500     ADD SALE-DISCOUNT TO WS-GRAND-DISCOUNT.                      00062500
062600     ADD SALE-TOTAL TO WS-GRAND-TOTAL.                            00062600
062700     IF SALE-TYPE-RETAIL                                          00062700
062800         ADD SALE-TOTAL TO WS-DATE-RETAIL-TOTAL                   00062800
062900         ADD SALE-TOTAL TO WS-GRAND-RETAIL-TOTAL                  00062900
063000     ELSE                                                         00063000
063100         ADD SALE-TOTAL TO WS-DATE-WHOLESALE-TOTAL                00063100
063200         ADD SALE-TOTAL TO WS-GRAND-WHOLESALE-TOTAL               00063200
063300     END-IF.                                                      00063300
063400     SEARCH ALL SL-ENTRY                                          00063400
063500         AT END                                                   00063500
063600             CONTINUE                                             00063600
063700         WHEN SL-SALE-ID(SL-IDX) = SALE-ID                        00063700
063800             ADD SL-PAY-CASH(SL-IDX) TO WS-DATE-PAY-CASH          00063800
063900                                         WS-GRAND-PAY-CASH        00063900
064000             ADD SL-PAY-TRANSFER(SL-IDX) TO WS-DATE-PAY-TRANSFER  00064000
064100                                         WS-GRAND-PAY-TRANSFER    00064100
064200             ADD SL-PAY-CREDIT(SL-IDX) TO WS-DATE-PAY-CREDIT      00064200
064300                                         WS-GRAND-PAY-CREDIT      00064300
064400             ADD SL-PAY-PART(SL-IDX) TO WS-DATE-PAY-PART          00064400
064500                                         WS-GRAND-PAY-PART        00064500
064600             ADD SL-CREDIT-APPLIED(SL-IDX) TO                     00064600
064700                                         WS-DATE-CREDIT-APPLIED   00064700
064800                                         WS-GRAND-CREDIT-APPLIED  00064800
064900             ADD SL-CREDIT-EARNED(SL-IDX) TO                      00064900
065000                                         WS-DATE-CREDIT-EARNED    00065000
065100                                         WS-GRAND-CREDIT-EARNED   00065100
065200             ADD SL-CREDIT-DEBT(SL-IDX) TO                        00065200
065300                                         WS-DATE-CREDIT-DEBT      00065300
065400                                         WS-GRAND-CREDIT-DEBT     00065400
065500     END-SEARCH.                                                  00065500
065600 210-EXIT.                                                        00065600
065700     EXIT.                                                        00065700
065800                                                                  00065800
065900******************************************************************00065900
066000*    250 -  PRINT THE TOTAL LINE FOR THE DATE JUST FINISHED       00066000
066100******************************************************************00066100
066200 250-PRINT-DATE-TOTALS.                                           00066200
066300     IF WS-DATE-SALE-CNT > 0                                      00066300
066400         MOVE WS-SAVE-SALE-DATE TO RPTT-DATE.                     00066400
066500         MOVE WS-DATE-SALE-CNT  TO RPTT-SALE-CNT.                 00066500
066600         MOVE WS-DATE-SUBTOTAL  TO RPTT-SUBTOTAL.                 00066600
066700         MOVE WS-DATE-DISCOUNT  TO RPTT-DISCOUNT.                 00066700
066800         MOVE WS-DATE-TOTAL     TO RPTT-TOTAL.                    00066800
066900         WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE                00066900
067000             AFTER ADVANCING 1 LINE.                              00067000
067100         WRITE REPORT-FILE-REC FROM RPT-DATE-TOTAL-LINE           00067100
067200             AFTER ADVANCING 1 LINE.                              00067200
067300         ADD 2 TO WS-LINE-CNT                                     00067300
067400         MOVE '  RETAIL SALES' TO RPTG-LABEL.                     00067400
067500         MOVE WS-DATE-RETAIL-TOTAL TO RPTG-AMOUNT.                00067500
067600         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00067600
067700             AFTER ADVANCING 1 LINE.                              00067700
067800         MOVE '  WHOLESALE SALES' TO RPTG-LABEL.                  00067800
067900         MOVE WS-DATE-WHOLESALE-TOTAL TO RPTG-AMOUNT.             00067900
068000         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00068000
068100             AFTER ADVANCING 1 LINE.                              00068100
068200         MOVE '  CASH PAYMENTS' TO RPTG-LABEL.                    00068200
068300         MOVE WS-DATE-PAY-CASH TO RPTG-AMOUNT.                    00068300
068400         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00068400
068500             AFTER ADVANCING 1 LINE.                              00068500
068600         MOVE '  TRANSFER PAYMENTS' TO RPTG-LABEL.                00068600
068700         MOVE WS-DATE-PAY-TRANSFER TO RPTG-AMOUNT.                00068700
068800         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00068800
068900             AFTER ADVANCING 1 LINE.                              00068900
069000         MOVE '  CREDIT PAYMENTS' TO RPTG-LABEL.                  00069000
069100         MOVE WS-DATE-PAY-CREDIT TO RPTG-AMOUNT.                  00069100
069200         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00069200
069300             AFTER ADVANCING 1 LINE.                              00069300
069400         MOVE '  PART-PAYMENTS' TO RPTG-LABEL.                    00069400
069500         MOVE WS-DATE-PAY-PART TO RPTG-AMOUNT.                    00069500
069600         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00069600
069700             AFTER ADVANCING 1 LINE.                              00069700
069800         MOVE '  CREDIT APPLIED' TO RPTG-LABEL.                   00069800
069900         MOVE WS-DATE-CREDIT-APPLIED TO RPTG-AMOUNT.              00069900
070000         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00070000
070100             AFTER ADVANCING 1 LINE.                              00070100
070200         MOVE '  CREDIT EARNED' TO RPTG-LABEL.                    00070200
070300         MOVE WS-DATE-CREDIT-EARNED TO RPTG-AMOUNT.               00070300
070400         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00070400
070500             AFTER ADVANCING 1 LINE.                              00070500
070600         MOVE '  DEBT INCURRED' TO RPTG-LABEL.                    00070600
070700         MOVE WS-DATE-CREDIT-DEBT TO RPTG-AMOUNT.                 00070700
070800         WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                00070800
070900             AFTER ADVANCING 1 LINE.                              00070900
071000         ADD 9 TO WS-LINE-CNT                                     00071000
071100         MOVE 0 TO WS-DATE-SALE-CNT WS-DATE-SUBTOTAL              00071100
071200                   WS-DATE-DISCOUNT WS-DATE-TOTAL                 00071200
071300                   WS-DATE-RETAIL-TOTAL WS-DATE-WHOLESALE-TOTAL   00071300
071400                   WS-DATE-PAY-CASH WS-DATE-PAY-TRANSFER          00071400
071500                   WS-DATE-PAY-CREDIT WS-DATE-PAY-PART            00071500
071600                   WS-DATE-CREDIT-APPLIED WS-DATE-CREDIT-EARNED   00071600
071700                   WS-DATE-CREDIT-DEBT                            00071700
071800     END-IF.                                                      00071800
071900 250-EXIT.                                                        00071900
072000     EXIT.                                                        00072000
072100                                                                  00072100
072200******************************************************************00072200
072300*    800 -  GRAND-TOTAL BLOCK FOR THE WHOLE RUN                   00072300
072400******************************************************************00072400
072500 800-PRINT-GRAND-TOTALS.                                          00072500
072600     MOVE 0 TO WS-GRAND-AVG-SALE.                                 00072600
072700     IF WS-GRAND-SALE-CNT > 0                                     00072700
072800         COMPUTE WS-GRAND-AVG-SALE ROUNDED =                      00072800
072900             WS-GRAND-TOTAL / WS-GRAND-SALE-CNT                   00072900
073000     END-IF.                                                      00073000
073100     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE                    00073100
073200         AFTER ADVANCING 2 LINES.                                 00073200
073300     MOVE 'TOTAL SALES FOR RUN' TO RPTG-LABEL.                    00073300
073400     MOVE WS-GRAND-SALE-CNT TO RPTG-AMOUNT.                       00073400
073500     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00073500
073600         AFTER ADVANCING 1 LINE.                                  00073600
073700     MOVE 'TOTAL SUBTOTAL AMOUNT' TO RPTG-LABEL.                  00073700
073800     MOVE WS-GRAND-SUBTOTAL TO RPTG-AMOUNT.                       00073800
073900     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00073900
074000         AFTER ADVANCING 1 LINE.                                  00074000
074100     MOVE 'TOTAL DISCOUNTS GIVEN' TO RPTG-LABEL.                  00074100
074200     MOVE WS-GRAND-DISCOUNT TO RPTG-AMOUNT.                       00074200
074300     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00074300
074400         AFTER ADVANCING 1 LINE.                                  00074400
074500     MOVE 'TOTAL SALES AMOUNT' TO RPTG-LABEL.                     00074500
074600     MOVE WS-GRAND-TOTAL TO RPTG-AMOUNT.                          00074600
074700     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00074700
074800         AFTER ADVANCING 1 LINE.                                  00074800
074900     MOVE 'AVERAGE SALE AMOUNT' TO RPTG-LABEL.                    00074900
075000     MOVE WS-GRAND-AVG-SALE TO RPTG-AMOUNT.                       00075000
075100     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00075100
075200         AFTER ADVANCING 1 LINE.                                  00075200
075300     MOVE 'RETAIL SALES FOR RUN' TO RPTG-LABEL.                   00075300
075400     MOVE WS-GRAND-RETAIL-TOTAL TO RPTG-AMOUNT.                   00075400
075500     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00075500
075600         AFTER ADVANCING 1 LINE.                                  00075600
075700     MOVE 'WHOLESALE SALES FOR RUN' TO RPTG-LABEL.                00075700
075800     MOVE WS-GRAND-WHOLESALE-TOTAL TO RPTG-AMOUNT.                00075800
075900     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00075900
076000         AFTER ADVANCING 1 LINE.                                  00076000
076100     MOVE 'CASH PAYMENTS FOR RUN' TO RPTG-LABEL.                  00076100
076200     MOVE WS-GRAND-PAY-CASH TO RPTG-AMOUNT.                       00076200
076300     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00076300
076400         AFTER ADVANCING 1 LINE.                                  00076400
076500     MOVE 'TRANSFER PAYMENTS FOR RUN' TO RPTG-LABEL.              00076500
076600     MOVE WS-GRAND-PAY-TRANSFER TO RPTG-AMOUNT.                   00076600
076700     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00076700
076800         AFTER ADVANCING 1 LINE.                                  00076800
076900     MOVE 'CREDIT PAYMENTS FOR RUN' TO RPTG-LABEL.                00076900
077000     MOVE WS-GRAND-PAY-CREDIT TO RPTG-AMOUNT.                     00077000
077100     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00077100
077200         AFTER ADVANCING 1 LINE.                                  00077200
077300     MOVE 'PART-PAYMENTS FOR RUN' TO RPTG-LABEL.                  00077300
077400     MOVE WS-GRAND-PAY-PART TO RPTG-AMOUNT.                       00077400
077500     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00077500
077600         AFTER ADVANCING 1 LINE.                                  00077600
077700     MOVE 'CREDIT APPLIED FOR RUN' TO RPTG-LABEL.                 00077700
077800     MOVE WS-GRAND-CREDIT-APPLIED TO RPTG-AMOUNT.                 00077800
077900     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00077900
078000         AFTER ADVANCING 1 LINE.                                  00078000
078100     MOVE 'CREDIT EARNED FOR RUN' TO RPTG-LABEL.                  00078100
078200     MOVE WS-GRAND-CREDIT-EARNED TO RPTG-AMOUNT.                  00078200
078300     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00078300
078400         AFTER ADVANCING 1 LINE.                                  00078400
078500     MOVE 'DEBT INCURRED FOR RUN' TO RPTG-LABEL.                  00078500
078600     MOVE WS-GRAND-CREDIT-DEBT TO RPTG-AMOUNT.                    00078600
078700     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00078700
078800         AFTER ADVANCING 1 LINE.                                  00078800
078900     ADD 15 TO WS-LINE-CNT.                                       00078900
079000 800-EXIT.                                                        00079000
079100     EXIT.                                                        00079100
079200                                                                  00079200
079300******************************************************************00079300
079400*    700 -  U10  CUSTOMER STATISTICS - READ CUSTOMER-FILE         00079400
079500******************************************************************00079500
079600 700-ACCUMULATE-CUSTOMER-STATS.                                   00079600
079700     PERFORM 701-READ-CUSTOMER-STATS THRU 701-EXIT                00079700
079800         UNTIL FS-CUSTOMER-EOF.                                   00079800
079900 700-EXIT.                                                        00079900
080000     EXIT.                                                        00080000
080100                                                                  00080100
080200 701-READ-CUSTOMER-STATS.                                         00080200
080300     READ CUSTOMER-FILE INTO CUST-REC                             00080300
080400         AT END                                                   00080400
080500             SET FS-CUSTOMER-EOF TO TRUE                          00080500
080600         NOT AT END                                               00080600
080700             ADD 1 TO WS-CUST-TOTAL-CNT                           00080700
080800             IF CUST-TYPE-RETAIL                                  00080800
080900                 ADD 1 TO WS-CUST-RETAIL-CNT                      00080900
081000             ELSE                                                 00081000
081100                 ADD 1 TO WS-CUST-WHOLESALE-CNT                   00081100
081200             END-IF                                               00081200
081300             EVALUATE TRUE                                        00081300
081400                 WHEN CUST-STATUS-ACTIVE                          00081400
081500                     ADD 1 TO WS-CUST-ACTIVE-CNT                  00081500
081600                 WHEN CUST-STATUS-INACTIVE                        00081600
081700                     ADD 1 TO WS-CUST-INACTIVE-CNT                00081700
081800                 WHEN CUST-STATUS-BLOCKED                         00081800
081900                     ADD 1 TO WS-CUST-BLOCKED-CNT                 00081900
082000             END-EVALUATE                                         00082000
082100             ADD CUST-CREDIT-LIMIT TO WS-CUST-CREDIT-ISSUED       00082100
082200             IF CUST-BALANCE > 0                                  00082200
082300                 ADD CUST-BALANCE TO                              00082300
082400                             WS-CUST-OUTSTANDING                  00082400
082500             END-IF                                               00082500
082600     END-READ.                                                    00082600
082700 701-EXIT.                                                        00082700
082800     EXIT.                                                        00082800
082900                                                                  00082900
083000******************************************************************00083000
083100*    810 -  CUSTOMER STATISTICS BLOCK                             00083100
083200******************************************************************00083200
083300 810-PRINT-CUSTOMER-STATS.                                        00083300
083400     WRITE REPORT-FILE-REC FROM RPT-BLANK-LINE                    00083400
083500         AFTER ADVANCING 2 LINES.                                 00083500
083600     MOVE 'CUSTOMERS - RETAIL' TO RPTG-LABEL.                     00083600
083700     MOVE WS-CUST-RETAIL-CNT TO RPTG-AMOUNT.                      00083700
083800     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00083800
083900         AFTER ADVANCING 1 LINE.                                  00083900
084000     MOVE 'CUSTOMERS - WHOLESALE' TO RPTG-LABEL.                  00084000
084100     MOVE WS-CUST-WHOLESALE-CNT TO RPTG-AMOUNT.                   00084100
084200     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00084200
084300         AFTER ADVANCING 1 LINE.                                  00084300
084400     MOVE 'CUSTOMERS - ACTIVE' TO RPTG-LABEL.                     00084400
084500     MOVE WS-CUST-ACTIVE-CNT TO RPTG-AMOUNT.                      00084500
084600     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00084600
084700         AFTER ADVANCING 1 LINE.                                  00084700
084800     MOVE 'CUSTOMERS - INACTIVE' TO RPTG-LABEL.                   00084800
084900     MOVE WS-CUST-INACTIVE-CNT TO RPTG-AMOUNT.                    00084900
085000     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00085000
085100         AFTER ADVANCING 1 LINE.                                  00085100
085200     MOVE 'CUSTOMERS - BLOCKED' TO RPTG-LABEL.                    00085200
085300     MOVE WS-CUST-BLOCKED-CNT TO RPTG-AMOUNT.                     00085300
085400     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00085400
085500         AFTER ADVANCING 1 LINE.                                  00085500
085600     MOVE 'TOTAL CREDIT ISSUED' TO RPTG-LABEL.                    00085600
085700     MOVE WS-CUST-CREDIT-ISSUED TO RPTG-AMOUNT.                   00085700
085800     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00085800
085900         AFTER ADVANCING 1 LINE.                                  00085900
086000     MOVE 'TOTAL OUTSTANDING BALANCE' TO RPTG-LABEL.              00086000
086100     MOVE WS-CUST-OUTSTANDING TO RPTG-AMOUNT.                     00086100
086200     WRITE REPORT-FILE-REC FROM RPT-GRAND-LINE                    00086200
086300         AFTER ADVANCING 1 LINE.                                  00086300
086400     ADD 7 TO WS-LINE-CNT.                                        00086400
086500 810-EXIT.                                                        00086500
086600     EXIT.                                                        00086600
086700                                                                  00086700
086800******************************************************************00086800
086900*    990 -  CLOSE FILES                                           00086900
087000******************************************************************00087000
087100 990-TERMINATION.                                                 00087100
087200     CLOSE SALE-FILE SALEITEM-FILE PAYMENT-FILE CREDIT-FILE       00087200
087300           CUSTOMER-FILE REPORT-FILE.                             00087300
087400     DISPLAY 'PSRPT01 - SALES REPORTED: ' WS-GRAND-SALE-CNT.      00087400
087500 990-EXIT.                                                        00087500
087600     EXIT.                                                        00087600
