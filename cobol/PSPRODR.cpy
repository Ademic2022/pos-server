000100******************************************************************00000100
000200*  PSPRODR   --  PRODUCT MASTER RECORD                          * 00000200
000300*  COPY MEMBER FOR PRODUCT-FILE (PSPRODFL)                      * 00000300
000400*                                                                *00000400
000500*  LOADED ENTIRELY INTO THE WORKING-STORAGE PRODUCT TABLE AT     *00000500
000600*  START OF RUN (PT-PRODUCT-TABLE, SEE PSPOST01 000-OPEN-FILES). *00000600
000700*  FILE IS READ-ONLY, ASCENDING PROD-ID, NO REWRITE.             *00000700
000800*                                                                *00000800
000900*  PROD-UNIT IS THE NUMBER OF 25-LITRE KEGS PER SALEABLE         *00000900
001000*  PACKAGE -- SEE THE KEG-CONVERSION RULE IN PSPOST01.           *00001000
001100*                                                                *00001100
001200*  HISTORY                                                      * 00001200
001300*    2026-07-14  RKB  PS-0142  ORIGINAL LAYOUT FOR POS REWRITE.  *00001300
001400******************************************************************00001400
001500 01  PROD-REC.                                                    00001500
001600     05  PROD-KEY.                                                00001600
001700         10  PROD-ID              PIC 9(4).                       00001700
001800     05  PROD-NAME                PIC X(30).                      00001800
001900     05  PROD-PRICE               PIC S9(8)V99 COMP-3.            00001900
002000     05  PROD-UNIT                PIC 9(3).                       00002000
002100     05  PROD-SALE-TYPE           PIC X(01).                      00002100
002200         88  PROD-TYPE-RETAIL         VALUE 'R'.                  00002200
002300         88  PROD-TYPE-WHOLESALE      VALUE 'W'.                  00002300
002400*                                                                 00002400
002500*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00002500
002600*                                                                 00002600
002700     05  FILLER                   PIC X(05).                      00002700
