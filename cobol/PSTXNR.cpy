000100******************************************************************00000100
000200*  PSTXNR    --  DAILY TRANSACTION BATCH RECORD                  *00000200
000300*  COPY MEMBER FOR TXN-FILE (PSTRANFL)                           *00000300
000400*                                                                *00000400
000500*  ONE RECORD PER TRANSACTION, IN THE ORDER THE POS TERMINALS    *00000500
000600*  SENT THEM -- NOT SORTED BY CUSTOMER, PRODUCT OR DATE.         *00000600
000700*  TXN-CODE SELECTS WHICH OF THE SEVEN PAYLOAD SHAPES BELOW      *00000700
000800*  REDEFINES TXN-DATA.  A SALE CARRIES UP TO 5 ITEM LINES --     *00000800
000900*  UNUSED TRAILING LINES ARE LEFT AT ZERO/BLANK AND ARE          *00000900
001000*  RECOGNISED BY TXN-SA-PROD-ID = ZERO.                          *00001000
001100*                                                                *00001100
001200*  TXN-CODE    SA  SALE                                          *00001200
001300*              PY  PAYMENT ON AN EXISTING SALE                  * 00001300
001400*              CR  CUSTOMER CREDIT LEDGER POSTING               * 00001400
001500*              RT  RETURN REQUEST (NEW)                         * 00001500
001600*              RA  RETURN APPROVAL                               *00001600
001700*              RJ  RETURN REJECTION                              *00001700
001800*              DL  STOCK DELIVERY                                *00001800
001900*                                                                *00001900
002000*  HISTORY                                                      * 00002000
002100*    2026-07-13  RKB  PS-0141  ORIGINAL LAYOUT FOR POS REWRITE.  *00002100
002200*    2026-07-21  RKB  PS-0142  ADDED 5TH SALE / RETURN ITEM LINE.*00002200
002300*    2026-08-01  TJM  PS-0157  CLARIFIED UNUSED-LINE RECOGNITION.*00002300
002400******************************************************************00002400
002500 01  TXN-REC.                                                     00002500
002600     05  TXN-CODE                 PIC X(02).                      00002600
002700         88  TXN-IS-SALE              VALUE 'SA'.                 00002700
002800         88  TXN-IS-PAYMENT           VALUE 'PY'.                 00002800
002900         88  TXN-IS-CREDIT            VALUE 'CR'.                 00002900
003000         88  TXN-IS-RETURN-NEW        VALUE 'RT'.                 00003000
003100         88  TXN-IS-RETURN-APPROVE    VALUE 'RA'.                 00003100
003200         88  TXN-IS-RETURN-REJECT     VALUE 'RJ'.                 00003200
003300         88  TXN-IS-DELIVERY          VALUE 'DL'.                 00003300
003400     05  TXN-DATA                 PIC X(150).                     00003400
003500*                                                                 00003500
003600*          PAYLOAD FOR TXN-CODE = 'SA'  (SALE)                    00003600
003700*                                                                 00003700
003800     05  TXN-SALE-DATA REDEFINES TXN-DATA.                        00003800
003900         10  TXN-SA-CUST-ID        PIC 9(6).                      00003900
004000         10  TXN-SA-DATE           PIC 9(8).                      00004000
004100         10  TXN-SA-DISCOUNT       PIC S9(8)V99.                  00004100
004200         10  TXN-SA-PAY-METHOD     PIC X(01).                     00004200
004300         10  TXN-SA-PAY-AMOUNT     PIC S9(8)V99.                  00004300
004400         10  TXN-SA-ITEM OCCURS 5 TIMES.                          00004400
004500             15  TXN-SA-PROD-ID    PIC 9(4).                      00004500
004600             15  TXN-SA-QTY        PIC 9(5).                      00004600
004700             15  TXN-SA-UNIT-PRICE PIC S9(8)V99.                  00004700
004800         10  FILLER                PIC X(20).                     00004800
004900*                                                                 00004900
005000*          PAYLOAD FOR TXN-CODE = 'PY'  (PAYMENT)                 00005000
005100*                                                                 00005100
005200     05  TXN-PAYMENT-DATA REDEFINES TXN-DATA.                     00005200
005300         10  TXN-PY-SALE-ID        PIC 9(6).                      00005300
005400         10  TXN-PY-AMOUNT         PIC S9(8)V99.                  00005400
005500         10  TXN-PY-DATE           PIC 9(8).                      00005500
005600         10  FILLER                PIC X(126).                    00005600
005700*                                                                 00005700
005800*          PAYLOAD FOR TXN-CODE = 'CR'  (CREDIT LEDGER)           00005800
005900*                                                                 00005900
006000     05  TXN-CREDIT-DATA REDEFINES TXN-DATA.                      00006000
006100         10  TXN-CR-CUST-ID        PIC 9(6).                      00006100
006200         10  TXN-CR-TYPE           PIC X(01).                     00006200
006300         10  TXN-CR-AMOUNT         PIC S9(8)V99.                  00006300
006400         10  TXN-CR-SALE-ID        PIC 9(6).                      00006400
006500         10  TXN-CR-DESC           PIC X(40).                     00006500
006600         10  FILLER                PIC X(87).                     00006600
006700*                                                                 00006700
006800*          PAYLOAD FOR TXN-CODE = 'RT'  (RETURN REQUEST)          00006800
006900*                                                                 00006900
007000     05  TXN-RETURN-NEW-DATA REDEFINES TXN-DATA.                  00007000
007100         10  TXN-RT-SALE-ID        PIC 9(6).                      00007100
007200         10  TXN-RT-CUST-ID        PIC 9(6).                      00007200
007300         10  TXN-RT-ITEM OCCURS 5 TIMES.                          00007300
007400             15  TXN-RT-LINE       PIC 9(3).                      00007400
007500             15  TXN-RT-PROD-ID    PIC 9(4).                      00007500
007600             15  TXN-RT-QTY        PIC 9(5).                      00007600
007700             15  TXN-RT-REFUND-AMT PIC S9(8)V99.                  00007700
007800         10  FILLER                PIC X(28).                     00007800
007900*                                                                 00007900
008000*          PAYLOAD FOR TXN-CODE = 'RA'  (RETURN APPROVAL)         00008000
008100*                                                                 00008100
008200     05  TXN-RETURN-APPR-DATA REDEFINES TXN-DATA.                 00008200
008300         10  TXN-RA-RET-ID         PIC 9(6).                      00008300
008400         10  FILLER                PIC X(144).                    00008400
008500*                                                                 00008500
008600*          PAYLOAD FOR TXN-CODE = 'RJ'  (RETURN REJECTION)        00008600
008700*                                                                 00008700
008800     05  TXN-RETURN-REJ-DATA REDEFINES TXN-DATA.                  00008800
008900         10  TXN-RJ-RET-ID         PIC 9(6).                      00008900
009000         10  FILLER                PIC X(144).                    00009000
009100*                                                                 00009100
009200*          PAYLOAD FOR TXN-CODE = 'DL'  (STOCK DELIVERY)          00009200
009300*                                                                 00009300
009400     05  TXN-DELIVERY-DATA REDEFINES TXN-DATA.                    00009400
009500         10  TXN-DL-QTY            PIC S9(8)V99.                  00009500
009600         10  TXN-DL-PRICE          PIC S9(8)V99.                  00009600
009700         10  TXN-DL-SUPPLIER       PIC X(30).                     00009700
009800         10  FILLER                PIC X(100).                    00009800
