000100******************************************************************00000100
000200*  PSCUSTR   --  CUSTOMER MASTER RECORD                         * 00000200
000300*  COPY MEMBER FOR CUSTOMER-FILE (PSCUSTFL)                     * 00000300
000400*                                                                *00000400
000500*  ONE RECORD PER CUSTOMER.  FILE IS KEPT IN ASCENDING CUST-ID   *00000500
000600*  SEQUENCE AND IS REWRITTEN IN PLACE BY PSPOST01 EACH RUN AFTER *00000600
000700*  SALE / PAYMENT / CREDIT POSTING UPDATES THE BALANCE AND THE   *00000700
000800*  LIFETIME PURCHASE TOTAL.                                     * 00000800
000900*                                                                *00000900
001000*  HISTORY                                                      * 00001000
001100*    2026-07-14  RKB  PS-0142  ORIGINAL LAYOUT FOR POS REWRITE.  *00001100
001200*    2026-07-22  RKB  PS-0142  ADDED CUST-LAST-PURCHASE BREAKOUT.*00001200
001300*    2026-08-04  TJM  PS-0158  WIDENED FILLER, DOC'D SPARE BYTES.*00001300
001400******************************************************************00001400
001500 01  CUST-REC.                                                    00001500
001600     05  CUST-KEY.                                                00001600
001700         10  CUST-ID             PIC 9(6).                        00001700
001800*                                                                 00001800
001900*          NAME / CONTACT BLOCK                                   00001900
002000*                                                                 00002000
002100     05  CUST-NAME               PIC X(30).                       00002100
002200     05  CUST-PHONE              PIC X(15).                       00002200
002300     05  CUST-EMAIL               PIC X(30).                      00002300
002400*                                                                 00002400
002500*          CLASSIFICATION BYTES                                   00002500
002600*                                                                 00002600
002700     05  CUST-TYPE                PIC X(01).                      00002700
002800         88  CUST-TYPE-RETAIL         VALUE 'R'.                  00002800
002900         88  CUST-TYPE-WHOLESALE      VALUE 'W'.                  00002900
003000     05  CUST-STATUS              PIC X(01).                      00003000
003100         88  CUST-STATUS-ACTIVE       VALUE 'A'.                  00003100
003200         88  CUST-STATUS-INACTIVE     VALUE 'I'.                  00003200
003300         88  CUST-STATUS-BLOCKED      VALUE 'B'.                  00003300
003400*                                                                 00003400
003500*          MONEY BLOCK -- PACKED, 2 DECIMALS.                     00003500
003600*          CUST-BALANCE POSITIVE = CREDIT ON ACCOUNT,             00003600
003700*                       NEGATIVE = DEBT OWED BY CUSTOMER.         00003700
003800*                                                                 00003800
003900     05  CUST-BALANCE             PIC S9(8)V99 COMP-3.            00003900
004000     05  CUST-CREDIT-LIMIT        PIC S9(8)V99 COMP-3.            00004000
004100     05  CUST-TOTAL-PURCHASES     PIC S9(10)V99 COMP-3.           00004100
004200*                                                                 00004200
004300*          LAST PURCHASE DATE, CCYYMMDD, ZERO IF NONE YET.        00004300
004400*                                                                 00004400
004500     05  CUST-LAST-PURCHASE       PIC 9(8).                       00004500
004600     05  CUST-LAST-PUR-R REDEFINES CUST-LAST-PURCHASE.            00004600
004700         10  CUST-LP-CCYY         PIC 9(4).                       00004700
004800         10  CUST-LP-MM           PIC 9(2).                       00004800
004900         10  CUST-LP-DD           PIC 9(2).                       00004900
005000*                                                                 00005000
005100*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00005100
005200*                                                                 00005200
005300     05  FILLER                   PIC X(10).                      00005300
