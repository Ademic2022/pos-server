000100******************************************************************00000100
000200*  PSSALER   --  SALE HEADER RECORD (OUTPUT)                    * 00000200
000300*  COPY MEMBER FOR SALE-FILE (PSSALEFL)                         * 00000300
000400*                                                                *00000400
000500*  ONE RECORD PER POSTED SALE.  WRITTEN BY PSPOST01 FOR EACH SA  *00000500
000600*  TRANSACTION, READ BY PSRPT01 TO BUILD THE DAILY SALES REPORT. *00000600
000700*                                                                *00000700
000800*  SALE-TXN-ID IS '#SE' FOLLOWED BY A 7-DIGIT SEQUENCE NUMBER,   *00000800
000900*  ASSIGNED FROM PS-NEXT-SALE-SEQ IN PSPOST01 WORKING-STORAGE.   *00000900
001000*                                                                *00001000
001100*  HISTORY                                                      * 00001100
001200*    2026-07-15  RKB  PS-0143  ORIGINAL LAYOUT FOR POS REWRITE.  *00001200
001300******************************************************************00001300
001400 01  SALE-REC.                                                    00001400
001500     05  SALE-KEY.                                                00001500
001600         10  SALE-ID              PIC 9(6).                       00001600
001700     05  SALE-TXN-ID              PIC X(10).                      00001700
001800     05  SALE-CUST-ID             PIC 9(6).                       00001800
001900     05  SALE-TYPE                PIC X(01).                      00001900
002000         88  SALE-TYPE-RETAIL         VALUE 'R'.                  00002000
002100         88  SALE-TYPE-WHOLESALE      VALUE 'W'.                  00002100
002200     05  SALE-SUBTOTAL            PIC S9(10)V99 COMP-3.           00002200
002300     05  SALE-DISCOUNT            PIC S9(10)V99 COMP-3.           00002300
002400     05  SALE-TOTAL               PIC S9(10)V99 COMP-3.           00002400
002500     05  SALE-CREDIT-APPLIED      PIC S9(10)V99 COMP-3.           00002500
002600     05  SALE-AMOUNT-DUE          PIC S9(10)V99 COMP-3.           00002600
002700     05  SALE-BALANCE             PIC S9(10)V99 COMP-3.           00002700
002800     05  SALE-DATE                PIC 9(8).                       00002800
002900*                                                                 00002900
003000*          SPARE -- RESERVED FOR FUTURE EXPANSION, NOT YET USED.  00003000
003100*                                                                 00003100
003200     05  FILLER                   PIC X(07).                      00003200
